000100******************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     3-EXPORT.
000130 AUTHOR.         C. DELORME.
000140 INSTALLATION.   CABINET DUMESNIL INFORMATIQUE - LYON.
000150 DATE-WRITTEN.   30/11/1990.
000160 DATE-COMPILED.
000170 SECURITY.       DIFFUSION RESTREINTE - DIRECTION IMMOBILIER.
000180******************************************************************
000190*    3-EXPORT                                                   *
000200*    TRIE LA DECHARGE DU MAITRE (PROPACT) PAR NOTE DECROISSANTE  *
000210*    ET PRODUIT L'EXPORT CSV (PROPEXP) DES BIENS ACTIFS DE       *
000220*    GRADE S, A OU B, POUR REPRISE PAR LES SERVICES COMMERCIAUX. *
000230******************************************************************
000240*    JOURNAL DES MODIFICATIONS                                  *
000250*----------------------------------------------------------------
000260* 30/11/1990 CDL  CREATION INITIALE - AUDIT INTERNE N 90-441
000270* 18/03/1992 CDL  AJOUT CLE SECONDAIRE DATE-CAPTURE (EX-AEQUO)
000280* 09/10/1993 FXM  FILTRE GRADE S/A/B SUR LA DECHARGE TRIEE
000290* 25/02/1995 JMR  HARMONISATION LIBELLES ENTETE CSV (NORME DGI-95)
000300* 07/04/1998 CDL  MISE AU POINT AN 2000 - PAS D'IMPACT SUR CE PGM
000310* 19/11/1998 CDL  CONTROLE AN 2000 - RELECTURE ACCEPT FROM DATE
000320* 26/01/1999 JMR  AN 2000 - VALIDATION FINALE ET RECETTE QUALITE
000330* 11/02/2001 FXM  PASSE PREALABLE DE COMPTAGE - AVERTIR SI VIDE
000340* 14/05/2002 CDL  CORRECTION EDITION DES 6 RUBRIQUES NUMERIQUES
000350*                 AVANT STRING (POINT DECIMAL PERDU EN SORTIE)
000360* 04/11/2015 PLB  RECETTE SUITE MIGRATION SERVEUR BATCH - AUCUN
000370*                 IMPACT FONCTIONNEL, REVUE DU FICHIER PROPEXP
000380******************************************************************
000390 ENVIRONMENT DIVISION.
000400*    C01 PILOTE LE SAUT DE PAGE EN TETE D'ETAT SI CE PROGRAMME EST
000410*    UN JOUR APPELE A IMPRIMER (NON UTILISE ACTUELLEMENT - AUCUN
000420*    ETAT PAPIER ISSU DE 3-EXPORT). UPSI-0 RESERVE POUR UN FORCAGE
000430*    DE RETRAITEMENT DE LA TRACE, JAMAIS ACTIVE EN PRODUCTION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM
000470     UPSI-0 IS SW-FORCAGE-TRACE.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500
000510*    Decharge a plat du maitre, sortie par 2-FUSION. On la relit
000520*    integralement a chaque passage du present programme - le
000530*    present pgm ne connait pas l'indexe PROPMST, seulement la
000540*    photo sequentielle qu'on lui a deposee.
000550     SELECT  PROPACT ASSIGN TO PROPACT
000560         ORGANIZATION LINE SEQUENTIAL.
000570
000580*    Fichier de travail interne du tri (note decroissante). Ce
000590*    fichier n'existe que le temps du tri - il n'est ni fourni
000600*    ni recupere par l'exploitation.
000610     SELECT  WRK-TRI ASSIGN TO DISK.
000620
000630*    Decharge triee, relue sequentiellement pour filtrage/export.
000640*    Meme disposition que PROPACT, seul l'ordre des articles a
000650*    change (note decroissante, date de capture en cle secondaire
000660*    pour departager les ex-aequo).
000670     SELECT  PROPTRI ASSIGN TO PROPTRI
000680         ORGANIZATION LINE SEQUENTIAL.
000690
000700*    Export CSV des biens actifs haut de grade (S, A ou B), remis
000710*    chaque jour aux services commerciaux pour exploitation dans
000720*    leur tableur.
000730     SELECT  PROPEXP ASSIGN TO PROPEXP
000740         ORGANIZATION LINE SEQUENTIAL.
000750
000760******************************************************************
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800*    FD PROPACT - DECHARGE SEQUENTIELLE DU MAITRE TELLE QUE
000810*    PRODUITE PAR 2-FUSION. MEME GABARIT QUE LE MASTER-RECORD
000820*    INDEXE, REPRIS ICI A PLAT CAR LE TRI COBOL TRAVAILLE SUR UN
000830*    FICHIER SEQUENTIEL, PAS SUR UN INDEXE. LE PREFIXE "A-" EST
000840*    REPETE A L'IDENTIQUE SUR W- (FICHIER DE TRI) ET T- (DECHARGE
000850*    TRIEE EN SORTIE) - C'EST LE MEME ARTICLE QUI CHANGE DE NOM
000860*    AU FIL DU SORT ... USING ... GIVING.
000870 FD  PROPACT.
000880 01  A-PROPRIETE-ENREG.
000890     05 A-ID-PROPRIETE          PIC X(20).
000900     05 A-DONNEES-PROPRIETE.
000910*    DETAIL DES RUBRIQUES DE LA FICHE - TITRE, PRIX AFFICHE SUR LE
000920*    SITE SOURCE (TEXTE LIBRE) ET PRIX NUMERIQUE EN YENS UTILISE
000930*    POUR LE CALCUL DU PRIX AU TSUBO DANS 1-CLASSEMENT.
000940         10 A-TITRE                   PIC X(60).
000950         10 A-PRIX-TEXTE              PIC X(20).
000960         10 A-PRIX-NUMERIQUE         PIC 9(7).
000970         10 A-ADRESSE                 PIC X(60).
000980*    SURFACE EN METRES CARRES (TEXTE SOURCE PUIS VALEUR NUMERIQUE)
000990*    ET SA CONVERSION EN TSUBO (1 TSUBO = 3,30578 M2), DEJA FAITE
001000*    PAR 1-CLASSEMENT - ON NE LA REFAIT JAMAIS ICI.
001010         10 A-SURFACE-TEXTE           PIC X(30).
001020         10 A-SURFACE-M2              PIC 9(6)V99.
001030         10 A-SURFACE-TSUBO           PIC 9(6)V99.
001040*    GARE/STATION LA PLUS PROCHE ET TEMPS DE MARCHE EN MINUTES -
001050*    A-MARCHE-CONNUE VAUT 'N' QUAND LA FICHE D'ORIGINE NE PORTAIT
001060*    PAS CETTE INFORMATION (CHAMP FACULTATIF COTE SITE SOURCE).
001070         10 A-STATION-PROCHE          PIC X(40).
001080         10 A-MINUTES-MARCHE          PIC 9(3).
001090         10 A-MARCHE-CONNUE           PIC X(1).
001100*    EMPRISE AU SOL ET COEFFICIENT D'OCCUPATION DES SOLS (COS), EN
001110*    POURCENTAGE - FACULTATIFS EUX AUSSI, SOUVENT A ZERO QUAND LE
001120*    SITE SOURCE NE LES PUBLIE PAS.
001130         10 A-EMPRISE-SOL             PIC 9(3).
001140         10 A-COS                     PIC 9(4).
001150*    LIBELLE DE ZONAGE URBAIN TEL QUE PUBLIE PAR LA MAIRIE, ET URL
001160*    DE LA FICHE SOURCE (CONSERVEE POUR LE SERVICE COMMERCIAL QUI
001170*    VOUDRA RETROUVER L'ANNONCE D'ORIGINE).
001180         10 A-ZONAGE                  PIC X(40).
001190         10 A-URL                     PIC X(80).
001200*    GROUPE NOTATION - REPRIS TEL QUEL DEPUIS LE MASTER, CALCULE
001210*    PAR 1-CLASSEMENT ET JAMAIS RECALCULE ICI. LE PRESENT PGM NE
001220*    FAIT QUE TRIER ET FILTRER SUR CES VALEURS.
001230     05 A-NOTATION.
001240         10 A-SCORE-TOTAL            PIC 9(3)V99.
001250         10 A-GRADE                  PIC X(1).
001260         10 A-EVAL-PRIX              PIC 9(3)V99.
001270         10 A-EVAL-LOCALISATION      PIC 9(3)V99.
001280         10 A-EVAL-SURFACE           PIC 9(3)V99.
001290         10 A-EVAL-INVESTISSEMENT    PIC 9(3)V99.
001300*    INDICATEUR ACTIF/INACTIF ET HORODATAGE - SEUL A-ACTIF = 'Y'
001310*    INTERESSE CET EXPORT (LES BIENS DESACTIVES PAR 2-FUSION NE
001320*    SONT JAMAIS REMIS AUX SERVICES COMMERCIAUX).
001330     05 A-ETAT.
001340         10 A-ACTIF                  PIC X(1).
001350         10 A-DATE-CAPTURE           PIC X(19).
001360         10 A-DATE-MAJ               PIC X(19).
001370     05 FILLER                       PIC X(05).
001380
001390*    VUE ALTERNATIVE DE L'ARTICLE POUR UN EVENTUEL DEPOUILLEMENT
001400*    PAR OUTIL GENERIQUE (CLE + RESTE) - NON UTILISEE PAR CE
001410*    PROGRAMME, CONSERVEE PAR SYMETRIE AVEC LE MASTER DE 2-FUSION.
001420 01  A-PROPRIETE-TRACE REDEFINES A-PROPRIETE-ENREG.
001430     05 A-TRACE-ID-PROPRIETE   PIC X(20).
001440     05 A-TRACE-RESTE          PIC X(434).
001450
001460 SD  WRK-TRI.
001470 01  W-PROPRIETE-ENREG.
001480     05 W-ID-PROPRIETE          PIC X(20).
001490     05 W-DONNEES-PROPRIETE.
001500*    VOIR COMMENTAIRE SUR A-TITRE CI-DESSUS.
001510         10 W-TITRE                   PIC X(60).
001520         10 W-PRIX-TEXTE              PIC X(20).
001530         10 W-PRIX-NUMERIQUE         PIC 9(7).
001540         10 W-ADRESSE                 PIC X(60).
001550*    VOIR COMMENTAIRE SUR A-SURFACE-TEXTE CI-DESSUS.
001560         10 W-SURFACE-TEXTE           PIC X(30).
001570         10 W-SURFACE-M2              PIC 9(6)V99.
001580         10 W-SURFACE-TSUBO           PIC 9(6)V99.
001590*    VOIR COMMENTAIRE SUR A-STATION-PROCHE CI-DESSUS.
001600         10 W-STATION-PROCHE          PIC X(40).
001610         10 W-MINUTES-MARCHE          PIC 9(3).
001620         10 W-MARCHE-CONNUE           PIC X(1).
001630*    VOIR COMMENTAIRE SUR A-EMPRISE-SOL CI-DESSUS.
001640         10 W-EMPRISE-SOL             PIC 9(3).
001650         10 W-COS                     PIC 9(4).
001660*    VOIR COMMENTAIRE SUR A-ZONAGE CI-DESSUS.
001670         10 W-ZONAGE                  PIC X(40).
001680         10 W-URL                     PIC X(80).
001690*    MEME GROUPE QUE A-NOTATION CI-DESSUS, SOUS LE PREFIXE DU
001700*    FICHIER DE TRI.
001710     05 W-NOTATION.
001720         10 W-SCORE-TOTAL            PIC 9(3)V99.
001730         10 W-GRADE                  PIC X(1).
001740         10 W-EVAL-PRIX              PIC 9(3)V99.
001750         10 W-EVAL-LOCALISATION      PIC 9(3)V99.
001760         10 W-EVAL-SURFACE           PIC 9(3)V99.
001770         10 W-EVAL-INVESTISSEMENT    PIC 9(3)V99.
001780*    MEME GROUPE QUE A-ETAT CI-DESSUS, SOUS LE PREFIXE DU FICHIER
001790*    DE TRI.
001800     05 W-ETAT.
001810         10 W-ACTIF                  PIC X(1).
001820         10 W-DATE-CAPTURE           PIC X(19).
001830         10 W-DATE-MAJ               PIC X(19).
001840     05 FILLER                       PIC X(05).
001850
001860 FD  PROPTRI.
001870 01  T-PROPRIETE-ENREG.
001880     05 T-ID-PROPRIETE          PIC X(20).
001890     05 T-DONNEES-PROPRIETE.
001900*    VOIR COMMENTAIRE SUR A-TITRE CI-DESSUS.
001910         10 T-TITRE                   PIC X(60).
001920         10 T-PRIX-TEXTE              PIC X(20).
001930         10 T-PRIX-NUMERIQUE         PIC 9(7).
001940         10 T-ADRESSE                 PIC X(60).
001950*    VOIR COMMENTAIRE SUR A-SURFACE-TEXTE CI-DESSUS.
001960         10 T-SURFACE-TEXTE           PIC X(30).
001970         10 T-SURFACE-M2              PIC 9(6)V99.
001980         10 T-SURFACE-TSUBO           PIC 9(6)V99.
001990*    VOIR COMMENTAIRE SUR A-STATION-PROCHE CI-DESSUS.
002000         10 T-STATION-PROCHE          PIC X(40).
002010         10 T-MINUTES-MARCHE          PIC 9(3).
002020         10 T-MARCHE-CONNUE           PIC X(1).
002030*    VOIR COMMENTAIRE SUR A-EMPRISE-SOL CI-DESSUS.
002040         10 T-EMPRISE-SOL             PIC 9(3).
002050         10 T-COS                     PIC 9(4).
002060*    VOIR COMMENTAIRE SUR A-ZONAGE CI-DESSUS.
002070         10 T-ZONAGE                  PIC X(40).
002080         10 T-URL                     PIC X(80).
002090*    MEME GROUPE QUE A-NOTATION CI-DESSUS - C'EST SUR T-SCORE-TOTAL
002100*    ET T-GRADE QUE PORTENT LE TRI ET LE FILTRE DE CE PROGRAMME.
002110     05 T-NOTATION.
002120         10 T-SCORE-TOTAL            PIC 9(3)V99.
002130         10 T-GRADE                  PIC X(1).
002140         10 T-EVAL-PRIX              PIC 9(3)V99.
002150         10 T-EVAL-LOCALISATION      PIC 9(3)V99.
002160         10 T-EVAL-SURFACE           PIC 9(3)V99.
002170         10 T-EVAL-INVESTISSEMENT    PIC 9(3)V99.
002180*    MEME GROUPE QUE A-ETAT CI-DESSUS - T-ACTIF EST TESTE DANS
002190*    3000-ECRIRE-LIGNES AVANT TOUTE ECRITURE SUR PROPEXP.
002200     05 T-ETAT.
002210         10 T-ACTIF                  PIC X(1).
002220         10 T-DATE-CAPTURE           PIC X(19).
002230         10 T-DATE-MAJ               PIC X(19).
002240     05 FILLER                       PIC X(05).
002250
002260*    MEME VUE ALTERNATIVE QUE SUR A-PROPRIETE-ENREG, REPRISE SUR LA
002270*    DECHARGE TRIEE.
002280 01  T-PROPRIETE-TRACE REDEFINES T-PROPRIETE-ENREG.
002290     05 T-TRACE-ID-PROPRIETE   PIC X(20).
002300     05 T-TRACE-RESTE          PIC X(434).
002310
002320*    FD PROPEXP - FICHIER DE SORTIE DE CE PROGRAMME. UNE LIGNE
002330*    D'ENTETE (LIBELLES DE COLONNE) PUIS UNE LIGNE PAR BIEN ACTIF
002340*    DE GRADE S, A OU B, DANS L'ORDRE NOTE DECROISSANTE. PAS DE
002350*    REDEFINES PAR RUBRIQUE ICI : LA LIGNE EST CONSTRUITE CHAMP A
002360*    CHAMP PAR STRING DANS 3100-FORMATER-LIGNE, PUIS DEPOSEE
002370*    TELLE QUELLE DANS X-LIGNE-ENREG.
002380 FD  PROPEXP.
002390 01  X-LIGNE-ENREG                PIC X(400).
002400 01  X-LIGNE-TRACE REDEFINES X-LIGNE-ENREG.
002410     05 X-TRACE-ID-PROPRIETE   PIC X(20).
002420     05 X-TRACE-RESTE          PIC X(380).
002430
002440******************************************************************
002450 WORKING-STORAGE SECTION.
002460
002470*    COMPTEURS DE CONTROLE - LE PREMIER SERT A LA PASSE DE
002480*    COMPTAGE PREALABLE (PARA 1500), LE SECOND EST INCREMENTE A
002490*    CHAQUE LIGNE ECRITE DANS PROPEXP (PARA 3000). LES DEUX SONT
002500*    TRACES EN FIN DE JOB SI UN JOUR UN RAPPORT DE CONTROLE EST
002510*    DEMANDE (CF. DEMANDE DSI 2001-118, RESTEE SANS SUITE).
002520 77  WS-CPT-CORRESPOND            PIC 9(5)  COMP.
002530 77  WS-CPT-ECRITES               PIC 9(5)  COMP.
002540
002550*    ZONES DE TRAVAIL DU PROGRAMME - FILTRE DE GRADE, ZONE
002560*    D'EDITION DU TEMPS DE MARCHE ET ZONES D'EDITION DES RUBRIQUES
002570*    NUMERIQUES DE LA LIGNE CSV (VOIR CI-DESSOUS).
002580 1   WORKING-DATA-MANAGER.
002590
002600     05 WS-GRADE-RETENU           PIC X(1).
002610         88  GRADE-RETENU             VALUE 'S' 'A' 'B'.
002620
002630     05 WS-WALK-TEXTE             PIC X(10).
002640     05 WS-MINUTES-EDIT           PIC ZZ9.
002650
002660*    ZONES EDITEES POUR LA LIGNE CSV - UN CHAMP NUMERIQUE NON
002670*    EDITE N'A PAS DE POINT DECIMAL UNE FOIS MIS DANS UN STRING.
002680     05 WS-TSUBO-EDIT             PIC ZZZZZ9.99.
002690     05 WS-SCORE-EDIT             PIC ZZ9.99.
002700     05 WS-EVAL-PRIX-EDIT         PIC ZZ9.99.
002710     05 WS-EVAL-LOC-EDIT          PIC ZZ9.99.
002720     05 WS-EVAL-SURF-EDIT         PIC ZZ9.99.
002730     05 WS-EVAL-INVEST-EDIT       PIC ZZ9.99.
002740
002750 1   FILE-WORKING-MANAGER.
002760* ++===                                fin article rencontre ===++
002770     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
002780         88  FF                              VALUE  HIGH-VALUE.
002790
002800******************************************************************
002810 PROCEDURE DIVISION.
002820 MAIN-PROCEDURE.
002830
002840     PERFORM 1000-TRIER-ARTICLES THRU 1000-EXIT.
002850     PERFORM 1500-COMPTER-CORRESPONDANCES THRU 1500-EXIT.
002860
002870     IF WS-CPT-CORRESPOND = ZERO
002880         PERFORM 9000-AVERTIR-VIDE THRU 9000-EXIT
002890     ELSE
002900         OPEN OUTPUT PROPEXP
002910         PERFORM 2000-ECRIRE-ENTETE THRU 2000-EXIT
002920         OPEN INPUT PROPTRI
002930         MOVE SPACE TO FIN-ENREG
002940         PERFORM 3000-ECRIRE-LIGNES THRU 3000-EXIT
002950             UNTIL FF
002960         CLOSE PROPTRI
002970         CLOSE PROPEXP
002980     END-IF.
002990*    POINT DE SORTIE UNIQUE DU PROGRAMME, QUE L'EXPORT AIT ETE
003000*    PRODUIT OU NON.
003010     GO TO FIN-PGM.
003020
003030*===============================================================*
003040*    TRI DE LA DECHARGE PAR NOTE DECROISSANTE                   *
003050*===============================================================*
003060
003070 1000-TRIER-ARTICLES.
003080     SORT WRK-TRI
003090         ON DESCENDING KEY W-SCORE-TOTAL
003100         ON DESCENDING KEY W-DATE-CAPTURE
003110         USING PROPACT
003120         GIVING PROPTRI.
003130 1000-EXIT.
003140     EXIT.
003150
003160*    PASSE DE COMPTAGE PREALABLE - EVITE D'OUVRIR L'EXPORT POUR
003170*    RIEN QUAND AUCUN BIEN NE CORRESPOND (CF. JOURNAL 11/02/01)
003180 1500-COMPTER-CORRESPONDANCES.
003190     MOVE ZERO TO WS-CPT-CORRESPOND.
003200     OPEN INPUT PROPACT.
003210     PERFORM 1510-LIRE-ET-COMPTER THRU 1510-EXIT
003220         UNTIL FF.
003230     CLOSE PROPACT.
003240     MOVE SPACE TO FIN-ENREG.
003250 1500-EXIT.
003260     EXIT.
003270
003280*    LIT PROPACT ARTICLE PAR ARTICLE ET COMPTE CEUX QUI SERAIENT
003290*    RETENUS PAR LE FILTRE GRADE - SANS RIEN ECRIRE. PERMET A
003300*    MAIN-PROCEDURE DE DECIDER AVANT D'OUVRIR PROPEXP S'IL Y A
003310*    QUELQUE CHOSE A EXPORTER CE JOUR.
003320 1510-LIRE-ET-COMPTER.
003330     READ PROPACT
003340         AT END
003350             SET FF TO TRUE
003360             GO TO 1510-EXIT
003370     END-READ.
003380     MOVE A-GRADE TO WS-GRADE-RETENU.
003390     IF A-ACTIF = 'Y' AND GRADE-RETENU
003400         ADD 1 TO WS-CPT-CORRESPOND
003410     END-IF.
003420 1510-EXIT.
003430     EXIT.
003440
003450*===============================================================*
003460*    ENTETE CSV                                                 *
003470*===============================================================*
003480
003490 2000-ECRIRE-ENTETE.
003500     MOVE 'PROPERTY-ID,TITLE,PRICE-TEXT,ADDRESS,LAND-AREA-TEXT,'
003510       TO X-LIGNE-ENREG.
003520     STRING X-LIGNE-ENREG                   DELIMITED BY SIZE
003530            'LAND-AREA-TSUBO,NEAREST-STATION,WALK-MINUTES,'
003540                                             DELIMITED BY SIZE
003550            'RANKING-GRADE,RANKING-SCORE,PRICE-EVALUATION,'
003560                                             DELIMITED BY SIZE
003570            'LOCATION-EVALUATION,AREA-EVALUATION,'
003580                                             DELIMITED BY SIZE
003590            'INVESTMENT-EVALUATION,URL,SCRAPED-AT'
003600                                             DELIMITED BY SIZE
003610            INTO X-LIGNE-ENREG.
003620     WRITE X-LIGNE-ENREG.
003630 2000-EXIT.
003640     EXIT.
003650
003660*===============================================================*
003670*    CORPS DE L'EXPORT - UNE LIGNE PAR BIEN ACTIF S/A/B          *
003680*===============================================================*
003690
003700*    BOUCLE PRINCIPALE D'ECRITURE - LIT LA DECHARGE TRIEE (DEJA EN
003710*    ORDRE NOTE DECROISSANTE) ET NE RETIENT QUE LES BIENS ACTIFS DE
003720*    GRADE S, A OU B (88 GRADE-RETENU). LES AUTRES GRADES (C, D) ET
003730*    LES BIENS DESACTIVES SONT SAUTES SANS ECRITURE.
003740 3000-ECRIRE-LIGNES.
003750     READ PROPTRI
003760         AT END
003770             SET FF TO TRUE
003780             GO TO 3000-EXIT
003790     END-READ.
003800     MOVE T-GRADE TO WS-GRADE-RETENU.
003810     IF T-ACTIF = 'Y' AND GRADE-RETENU
003820         PERFORM 3100-FORMATER-LIGNE THRU 3100-EXIT
003830         ADD 1 TO WS-CPT-ECRITES
003840     END-IF.
003850 3000-EXIT.
003860     EXIT.
003870
003880*    CONSTRUIT UNE LIGNE CSV COMPLETE POUR LE BIEN COURANT. LE
003890*    TEMPS DE MARCHE A PIED N'EST FORMATE QUE SI LA FICHE D'ORIGINE
003900*    CONNAISSAIT EFFECTIVEMENT LA STATION LA PLUS PROCHE (T-MARCHE-
003910*    CONNUE = 'Y') - SINON LA COLONNE RESTE VIDE PLUTOT QUE DE
003920*    PORTER UN ZERO TROMPEUR.
003930 3100-FORMATER-LIGNE.
003940     IF T-MARCHE-CONNUE = 'Y'
003950         MOVE T-MINUTES-MARCHE TO WS-MINUTES-EDIT
003960         STRING '徒歩'            DELIMITED BY SIZE
003970                WS-MINUTES-EDIT   DELIMITED BY SIZE
003980                '分'              DELIMITED BY SIZE
003990                INTO WS-WALK-TEXTE
004000     ELSE
004010         MOVE SPACES TO WS-WALK-TEXTE
004020     END-IF.
004030*    LES 6 RUBRIQUES NUMERIQUES DE LA LIGNE CSV DOIVENT PASSER
004040*    PAR UNE ZONE EDITEE AVANT LE STRING, SINON LE POINT DECIMAL
004050*    EST PERDU (CHAMP 9(N)V99 NON EDITE = CHIFFRES BRUTS SANS
004060*    VIRGULE, CF. 4-RESUME ET 5-STATUT QUI FONT DEJA AINSI).
004070     MOVE T-SURFACE-TSUBO       TO WS-TSUBO-EDIT.
004080     MOVE T-SCORE-TOTAL         TO WS-SCORE-EDIT.
004090     MOVE T-EVAL-PRIX           TO WS-EVAL-PRIX-EDIT.
004100     MOVE T-EVAL-LOCALISATION   TO WS-EVAL-LOC-EDIT.
004110     MOVE T-EVAL-SURFACE        TO WS-EVAL-SURF-EDIT.
004120     MOVE T-EVAL-INVESTISSEMENT TO WS-EVAL-INVEST-EDIT.
004130
004140     STRING T-ID-PROPRIETE        DELIMITED BY SIZE
004150            ','                   DELIMITED BY SIZE
004160            T-TITRE                DELIMITED BY SIZE
004170            ','                   DELIMITED BY SIZE
004180            T-PRIX-TEXTE           DELIMITED BY SIZE
004190            ','                   DELIMITED BY SIZE
004200            T-ADRESSE              DELIMITED BY SIZE
004210            ','                   DELIMITED BY SIZE
004220            T-SURFACE-TEXTE        DELIMITED BY SIZE
004230            ','                   DELIMITED BY SIZE
004240            WS-TSUBO-EDIT          DELIMITED BY SIZE
004250            ','                   DELIMITED BY SIZE
004260            T-STATION-PROCHE       DELIMITED BY SIZE
004270            ','                   DELIMITED BY SIZE
004280            WS-WALK-TEXTE          DELIMITED BY SIZE
004290            ','                   DELIMITED BY SIZE
004300            T-GRADE                DELIMITED BY SIZE
004310            ','                   DELIMITED BY SIZE
004320            WS-SCORE-EDIT          DELIMITED BY SIZE
004330            ','                   DELIMITED BY SIZE
004340            WS-EVAL-PRIX-EDIT      DELIMITED BY SIZE
004350            ','                   DELIMITED BY SIZE
004360            WS-EVAL-LOC-EDIT       DELIMITED BY SIZE
004370            ','                   DELIMITED BY SIZE
004380            WS-EVAL-SURF-EDIT      DELIMITED BY SIZE
004390            ','                   DELIMITED BY SIZE
004400            WS-EVAL-INVEST-EDIT    DELIMITED BY SIZE
004410            ','                   DELIMITED BY SIZE
004420            T-URL                  DELIMITED BY SIZE
004430            ','                   DELIMITED BY SIZE
004440            T-DATE-CAPTURE         DELIMITED BY SIZE
004450            INTO X-LIGNE-ENREG.
004460     WRITE X-LIGNE-ENREG.
004470 3100-EXIT.
004480     EXIT.
004490
004500*===============================================================*
004510*    AUCUN BIEN NE CORRESPOND AU FILTRE S/A/B                   *
004520*===============================================================*
004530
004540*    AUCUN BIEN DE GRADE S/A/B N'A ETE TROUVE PAR LA PASSE DE
004550*    COMPTAGE - ON N'OUVRE PAS PROPEXP ET ON PREVIENT L'OPERATEUR
004560*    SUR CONSOLE PLUTOT QUE DE LIVRER UN FICHIER VIDE AUX SERVICES
004570*    COMMERCIAUX (CF. JOURNAL DU 11/02/2001).
004580 9000-AVERTIR-VIDE.
004590     DISPLAY 'AVIS 3-EXPORT - AUCUN BIEN ACTIF DE GRADE S/A/B'
004600             UPON CONSOLE.
004610     DISPLAY 'AVIS 3-EXPORT - EXPORT CSV NON PRODUIT CE JOUR'
004620             UPON CONSOLE.
004630 9000-EXIT.
004640     EXIT.
004650
004660 FIN-PGM.
004670     STOP RUN.
