000100******************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     2-FUSION.
000130 AUTHOR.         F-X MARCHEIX.
000140 INSTALLATION.   CABINET DUMESNIL INFORMATIQUE - LYON.
000150 DATE-WRITTEN.   22/01/1988.
000160 DATE-COMPILED.
000170 SECURITY.       DIFFUSION RESTREINTE - DIRECTION IMMOBILIER.
000180******************************************************************
000190*    2-FUSION                                                   *
000200*    REPREND LE LOT NOTE (PROPSCR) ET L'ARTICLE DE CONTROLE      *
000210*    (PROPCTL) SORTIS PAR 1-CLASSEMENT, LES FUSIONNE DANS LE     *
000220*    FICHIER MAITRE INDEXE (PROPMST) - CREATION OU MISE A JOUR   *
000230*    SELON LA CLE PROPRIETE -, DESACTIVE LES FICHES DU MAITRE    *
000240*    ABSENTES DU LOT DU JOUR, DECHARGE LE MAITRE A PLAT          *
000250*    (PROPACT) POUR LES ETATS AVAL, ET JOURNALISE LE PASSAGE     *
000260*    DANS L'HISTORIQUE DES EXECUTIONS (RUNLOG).                  *
000270******************************************************************
000280*    JOURNAL DES MODIFICATIONS                                  *
000290*----------------------------------------------------------------
000300* 22/01/1988 FXM  CREATION INITIALE - ETUDE DGI-OITA 86/014
000310* 14/06/1989 FXM  AJOUT PASSE DE DESACTIVATION DES FICHES ABSENTES
000320* 30/11/1990 JMR  REVUE GENERALE SUITE AUDIT INTERNE N 90-441
000330* 18/03/1992 CDL  AGRANDISSEMENT TABLE-VUS (500 REFS, ETAIT 200)
000340* 09/10/1993 CDL  CORRECTION CALCUL DUREE A CHEVAL SUR MINUIT
000350* 07/04/1998 CDL  MISE AU POINT AN 2000 - FENETRAGE SIECLE DATE
000360* 19/11/1998 CDL  CONTROLE AN 2000 - RELECTURE ACCEPT FROM DATE
000370* 26/01/1999 JMR  AN 2000 - VALIDATION FINALE ET RECETTE QUALITE
000380* 04/05/2000 FXM  LECTURE ARTICLE DE CONTROLE POUR LE TOTAL LOT
000390* 11/02/2001 FXM  AJOUT DECHARGEMENT PROPACT POUR LES ETATS AVAL
000400* 17/09/2002 CDL  CORRECTION LIBELLE MESSAGE FIN NORMALE
000410* 04/11/2015 PLB  TABLE-VUS PORTEE A 9999 REFERENCES (ETAIT 500) ET
000420*                 AJOUT DU DRAPEAU WS-VUS-SATUREE - EN CAS DE
000430*                 DEPASSEMENT LA PASSE DE DESACTIVATION EST SIGNALEE
000440*                 EN ERREUR AU LIEU DE S'ARRETER SANS AVERTIR
000450*                 (ANOMALIE 2015-119)
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     UPSI-0 IS SW-FORCAGE-TRACE.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540
000550*    FICHIERS D'ENTREE PRODUITS PAR 1-CLASSEMENT - LE LOT NOTE
000560*    (BIENS + NOTATION) ET SON ARTICLE DE CONTROLE (COMPTEURS DE
000570*    LECTURE/ERREUR DU PASSAGE AMONT).
000580*    Lot note sorti par 1-CLASSEMENT
000590     SELECT  PROPSCR ASSIGN TO PROPSCR
000600         ORGANIZATION LINE SEQUENTIAL.
000610
000620*    UN SEUL ARTICLE - REPRIS TEL QUEL DANS L'HISTORIQUE POUR QUE
000630*    L'OPERATEUR VOIE LE TOTAL DES ERREURS DE SAISIE AMONT SANS
000640*    CONSULTER LE LISTING DE 1-CLASSEMENT.
000650*    Article de controle sorti par 1-CLASSEMENT
000660     SELECT  PROPCTL ASSIGN TO PROPCTL
000670         ORGANIZATION LINE SEQUENTIAL.
000680
000690*    SEUL FICHIER INDEXE DE TOUTE L'APPLICATION - ACCES DYNAMIQUE
000700*    CAR ON Y FAIT A LA FOIS DE LA LECTURE SEQUENTIELLE (PASSE DE
000710*    DESACTIVATION ET DECHARGEMENT) ET DE L'ACCES DIRECT (FUSION).
000720*    Fichier maitre des biens - persiste d'une execution a l'autre
000730     SELECT  PROPMST ASSIGN TO PROPMST
000740         ORGANIZATION IS INDEXED
000750         ACCESS MODE IS DYNAMIC
000760         RECORD KEY IS M-ID-PROPRIETE
000770         FILE STATUS IS WS-STATUT-MAITRE.
000780
000790*    JAMAIS PURGE - CROIT A CHAQUE PASSAGE. SEUL CE PROGRAMME Y
000800*    ECRIT, 4-RESUME ET 5-STATUT NE FONT QUE LE LIRE.
000810*    Historique des executions - alimente en mode ajout
000820     SELECT  RUNLOG  ASSIGN TO RUNLOG
000830         ORGANIZATION LINE SEQUENTIAL.
000840
000850*    RECREE ENTIEREMENT A CHAQUE PASSAGE (OPEN OUTPUT) - LES ETATS
000860*    3/4/5 N'ONT PAS ACCES AU MAITRE INDEXE, ILS NE LISENT QUE
000870*    CETTE DECHARGE SEQUENTIELLE.
000880*    Decharge a plat du maitre pour les etats avals (3/4/5)
000890     SELECT  PROPACT ASSIGN TO PROPACT
000900         ORGANIZATION LINE SEQUENTIAL.
000910
000920******************************************************************
000930 DATA DIVISION.
000940 FILE SECTION.
000950
000960*    FD PROPSCR - MEME GABARIT QUE LE LOT NOTE PRODUIT PAR
000970*    1-CLASSEMENT (PREFIXE C- POUR 'COURANT', L'ARTICLE EN COURS DE
000980*    FUSION).
000990 FD  PROPSCR.
001000 01  C-PROPRIETE-ENREG.
001010     05 C-ID-PROPRIETE          PIC X(20).
001020*    BLOC DESCRIPTIF DU BIEN - REPRIS SANS MODIFICATION DEPUIS LE
001030*    LOT NOTE JUSQUE DANS LE MAITRE.
001040     05 C-DONNEES-PROPRIETE.
001050         10 C-TITRE                   PIC X(60).
001060         10 C-PRIX-TEXTE              PIC X(20).
001070         10 C-PRIX-NUMERIQUE         PIC 9(7).
001080         10 C-ADRESSE                 PIC X(60).
001090         10 C-SURFACE-TEXTE           PIC X(30).
001100         10 C-SURFACE-M2              PIC 9(6)V99.
001110         10 C-SURFACE-TSUBO           PIC 9(6)V99.
001120         10 C-STATION-PROCHE          PIC X(40).
001130         10 C-MINUTES-MARCHE          PIC 9(3).
001140         10 C-MARCHE-CONNUE           PIC X(1).
001150         10 C-EMPRISE-SOL             PIC 9(3).
001160         10 C-COS                     PIC 9(4).
001170         10 C-ZONAGE                  PIC X(40).
001180         10 C-URL                     PIC X(80).
001190*    BLOC NOTATION CALCULE PAR 1-CLASSEMENT - SCORE GLOBAL, GRADE
001200*    ET LES QUATRE EVALUATIONS PARTIELLES.
001210     05 C-NOTATION.
001220         10 C-SCORE-TOTAL            PIC 9(3)V99.
001230         10 C-GRADE                  PIC X(1).
001240         10 C-EVAL-PRIX              PIC 9(3)V99.
001250         10 C-EVAL-LOCALISATION      PIC 9(3)V99.
001260         10 C-EVAL-SURFACE           PIC 9(3)V99.
001270         10 C-EVAL-INVESTISSEMENT    PIC 9(3)V99.
001280     05 FILLER                       PIC X(05).
001290
001300*    FD PROPCTL - ARTICLE UNIQUE, NB DE LIGNES LUES ET NB
001310*    D'ERREURS DU PASSAGE 1-CLASSEMENT.
001320 FD  PROPCTL.
001330 01  K-CONTROLE-ENREG.
001340     05 K-NB-LUS                PIC 9(5).
001350     05 K-NB-ERREURS            PIC 9(5).
001360     05 FILLER                  PIC X(10).
001370
001380*    FD PROPMST - LE MAITRE INDEXE, CLE = M-ID-PROPRIETE. PREFIXE
001390*    M- POUR 'MAITRE'. MEMES RUBRIQUES QUE LE LOT NOTE PLUS LE BLOC
001400*    M-ETAT (ACTIF/INACTIF ET DATES DE CAPTURE/MISE A JOUR).
001410 FD  PROPMST.
001420 01  M-PROPRIETE-ENREG.
001430     05 M-ID-PROPRIETE          PIC X(20).
001440     05 M-DONNEES-PROPRIETE.
001450         10 M-TITRE                   PIC X(60).
001460         10 M-PRIX-TEXTE              PIC X(20).
001470         10 M-PRIX-NUMERIQUE         PIC 9(7).
001480         10 M-ADRESSE                 PIC X(60).
001490         10 M-SURFACE-TEXTE           PIC X(30).
001500         10 M-SURFACE-M2              PIC 9(6)V99.
001510         10 M-SURFACE-TSUBO           PIC 9(6)V99.
001520         10 M-STATION-PROCHE          PIC X(40).
001530         10 M-MINUTES-MARCHE          PIC 9(3).
001540         10 M-MARCHE-CONNUE           PIC X(1).
001550         10 M-EMPRISE-SOL             PIC 9(3).
001560         10 M-COS                     PIC 9(4).
001570         10 M-ZONAGE                  PIC X(40).
001580         10 M-URL                     PIC X(80).
001590     05 M-NOTATION.
001600         10 M-SCORE-TOTAL            PIC 9(3)V99.
001610         10 M-GRADE                  PIC X(1).
001620         10 M-EVAL-PRIX              PIC 9(3)V99.
001630         10 M-EVAL-LOCALISATION      PIC 9(3)V99.
001640         10 M-EVAL-SURFACE           PIC 9(3)V99.
001650         10 M-EVAL-INVESTISSEMENT    PIC 9(3)V99.
001660*    INDICATEUR D'ACTIVITE - LES FICHES ABSENTES DU LOT DU JOUR NE
001670*    SONT JAMAIS SUPPRIMEES PHYSIQUEMENT, ELLES SONT BASCULEES A
001680*    INACTIF PAR LA PASSE 3000-DESACTIVER-ABSENTS CI-DESSOUS (CF.
001690*    JOURNAL 14/06/1989).
001700     05 M-ETAT.
001710         10 M-ACTIF                  PIC X(1).
001720             88  M-EST-ACTIF             VALUE 'Y'.
001730             88  M-EST-INACTIF           VALUE 'N'.
001740         10 M-DATE-CAPTURE           PIC X(19).
001750         10 M-DATE-MAJ               PIC X(19).
001760     05 FILLER                       PIC X(05).
001770
001780*    VUE ALTERNATIVE CLE + RESTE, POUR UN EVENTUEL DEPOUILLEMENT
001790*    PAR OUTIL GENERIQUE - NON UTILISEE PAR LES PARAGRAPHES DE CE
001800*    PROGRAMME.
001810 01  M-PROPRIETE-TRACE REDEFINES M-PROPRIETE-ENREG.
001820     05 M-TRACE-ID-PROPRIETE    PIC X(20).
001830     05 M-TRACE-RESTE           PIC X(434).
001840
001850*    FD RUNLOG - UN ARTICLE PAR PASSAGE, PREFIXE H- POUR
001860*    'HISTORIQUE'. LU PAR 4-RESUME ET 5-STATUT, JAMAIS MODIFIE
001870*    APRES ECRITURE (FICHIER D'AUDIT).
001880 FD  RUNLOG.
001890 01  H-HISTORIQUE-ENREG.
001900     05 H-DATE-EXECUTION         PIC X(19).
001910     05 H-NB-TOTAL                PIC 9(5).
001920     05 H-NB-NOUVEAUX             PIC 9(5).
001930     05 H-NB-MAJ                  PIC 9(5).
001940     05 H-NB-DESACTIVES           PIC 9(5).
001950     05 H-NB-ERREURS              PIC 9(5).
001960     05 H-STATUT                  PIC X(10).
001970     05 H-MESSAGE                 PIC X(60).
001980     05 H-DUREE-SECONDES          PIC 9(6)V9.
001990     05 FILLER                    PIC X(05).
002000
002010*    FD PROPACT - DECHARGE A PLAT DU MAITRE, PREFIXE A- POUR
002020*    'ACTIF' (BIEN QU'ELLE CONTIENNE AUSSI LES FICHES INACTIVES -
002030*    LE FILTRE SE FAIT DANS LES PROGRAMMES AVAL). MEME GABARIT QUE
002040*    PROPMST MOINS L'INDEXATION.
002050 FD  PROPACT.
002060 01  A-PROPRIETE-ENREG.
002070     05 A-ID-PROPRIETE          PIC X(20).
002080     05 A-DONNEES-PROPRIETE.
002090         10 A-TITRE                   PIC X(60).
002100         10 A-PRIX-TEXTE              PIC X(20).
002110         10 A-PRIX-NUMERIQUE         PIC 9(7).
002120         10 A-ADRESSE                 PIC X(60).
002130         10 A-SURFACE-TEXTE           PIC X(30).
002140         10 A-SURFACE-M2              PIC 9(6)V99.
002150         10 A-SURFACE-TSUBO           PIC 9(6)V99.
002160         10 A-STATION-PROCHE          PIC X(40).
002170         10 A-MINUTES-MARCHE          PIC 9(3).
002180         10 A-MARCHE-CONNUE           PIC X(1).
002190         10 A-EMPRISE-SOL             PIC 9(3).
002200         10 A-COS                     PIC 9(4).
002210         10 A-ZONAGE                  PIC X(40).
002220         10 A-URL                     PIC X(80).
002230     05 A-NOTATION.
002240         10 A-SCORE-TOTAL            PIC 9(3)V99.
002250         10 A-GRADE                  PIC X(1).
002260         10 A-EVAL-PRIX              PIC 9(3)V99.
002270         10 A-EVAL-LOCALISATION      PIC 9(3)V99.
002280         10 A-EVAL-SURFACE           PIC 9(3)V99.
002290         10 A-EVAL-INVESTISSEMENT    PIC 9(3)V99.
002300     05 A-ETAT.
002310         10 A-ACTIF                  PIC X(1).
002320         10 A-DATE-CAPTURE           PIC X(19).
002330         10 A-DATE-MAJ               PIC X(19).
002340     05 FILLER                       PIC X(05).
002350
002360******************************************************************
002370 WORKING-STORAGE SECTION.
002380
002390*    CODE RETOUR DE L'OUVERTURE DU MAITRE - TESTE JUSTE APRES LE
002400*    OPEN EN MAIN-PROCEDURE, AVANT DE LANCER LA MOINDRE LECTURE.
002410 77  WS-STATUT-MAITRE            PIC 9(02).
002420
002430 1   WORKING-DATA-MANAGER.
002440
002450*    COMPTEURS DE PASSAGE - REPRIS TELS QUELS DANS L'ARTICLE
002460*    D'HISTORIQUE (H-NB-TOTAL ET SUIVANTS) EN FIN DE TRAITEMENT.
002470     05 WS-CPT-TOTAL              PIC 9(5)  COMP.
002480     05 WS-CPT-NOUVEAUX           PIC 9(5)  COMP.
002490     05 WS-CPT-MAJ                PIC 9(5)  COMP.
002500     05 WS-CPT-DESACTIVES         PIC 9(5)  COMP.
002510     05 WS-CPT-ERREURS            PIC 9(5)  COMP.
002520
002530*    Table des cles vues au cours de l'execution courante, sert
002540*    a la passe de desactivation (cf. JOURNAL 14/06/89, AGRANDIE
002550*    A 500 LE 18/03/1992 PUIS A 9999 LE 04/11/2015 - VOIR
002560*    2050-MEMORISER-VU POUR LE DRAPEAU DE SATURATION).
002570     05 TABLE-VUS.
002580         10 ID-VU OCCURS 9999 TIMES PIC X(20) VALUE SPACES.
002590     05 WS-NB-VUS                 PIC 9(4)  COMP.
002600     05 WS-IDX-VU                 PIC 9(4)  COMP.
002610     05 WS-VU-TROUVE              PIC X(1).
002620         88  VU-TROUVE                VALUE 'Y'.
002630         88  VU-NON-TROUVE            VALUE 'N'.
002640*    DRAPEAU 'TABLE-VUS PLEINE' - VOIR 2050-MEMORISER-VU ET LE
002650*    MESSAGE DE FIN NORMALE DANS MAIN-PROCEDURE.
002660     05 WS-VUS-SATUREE            PIC X(1)  VALUE 'N'.
002670         88  VUS-SATUREE              VALUE 'Y'.
002680
002690*    HORODATAGE SYSTEME - DATE ET HEURE COURANTES, DECOUPEES PAR
002700*    REDEFINES POUR ALIMENTER LE FENETRAGE DE SIECLE ET LE CALCUL
002710*    DE DUREE CI-DESSOUS.
002720     05 WS-DATA-SISTEMA            PIC 9(6).
002730     05 WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
002740         10 WS-AA-SISTEMA          PIC 9(2).
002750         10 WS-MM-SISTEMA          PIC 9(2).
002760         10 WS-DD-SISTEMA          PIC 9(2).
002770     05 WS-HORA-SISTEMA            PIC 9(8).
002780     05 WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
002790         10 WS-HH-SISTEMA          PIC 9(2).
002800         10 WS-MI-SISTEMA          PIC 9(2).
002810         10 WS-SS-SISTEMA          PIC 9(2).
002820         10 WS-CC-SISTEMA          PIC 9(2).
002830     05 WS-ANNEE-COMPLETE          PIC 9(4).
002840     05 WS-HORODATAGE              PIC X(19).
002850
002860*    Mesure de la duree - horodatage de debut et de fin en
002870*    centiemes de seconde depuis minuit (cf. JOURNAL 09/10/93)
002880     05 WS-CS-DEBUT                PIC 9(7)  COMP.
002890     05 WS-CS-FIN                  PIC 9(7)  COMP.
002900     05 WS-CS-ECART                PIC 9(7)  COMP.
002910
002920*    LIBELLE DE FIN DE PASSAGE - CONSTRUIT PAR STRING EN
002930*    MAIN-PROCEDURE (CORRECTION DU 17/09/2002, ANOMALIE 2002-88 :
002940*    LE LIBELLE FIXE NE DONNAIT PAS LE NOMBRE DE BIENS TRAITES).
002950     05 WS-MESSAGE-FIN             PIC X(60).
002960     05 WS-CPT-TOTAL-EDIT          PIC ZZZZ9.
002970
002980*    INDICATEURS DE FIN - UN PAR FICHIER SEQUENTIEL PARCOURU
002990*    (FIN-ENREG POUR LE LOT NOTE, FIN-MAITRE POUR LE PARCOURS
003000*    SEQUENTIEL DU MAITRE, REUTILISE DANS LES DEUX PASSES 3000 ET
003010*    5000).
003020 1   FILE-WORKING-MANAGER.
003030* ++===                                fin article rencontre ===++
003040     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
003050         88  FF                              VALUE  HIGH-VALUE.
003060     05  FIN-MAITRE               PIC  X(01) VALUE  SPACE.
003070         88  FM                              VALUE  HIGH-VALUE.
003080
003090******************************************************************
003100 PROCEDURE DIVISION.
003110*    ENCHAINEMENT GENERAL - OUVERTURE, LECTURE DE L'ARTICLE DE
003120*    CONTROLE, FUSION DU LOT NOTE DANS LE MAITRE, DESACTIVATION DES
003130*    ABSENTS, DECHARGEMENT POUR LES ETATS AVAL, PUIS JOURNALISATION
003140*    DU PASSAGE DANS RUNLOG.
003150 MAIN-PROCEDURE.
003160
003170     PERFORM 0000-DEBUT-TRAITEMENT THRU 0000-EXIT.
003180     IF WS-STATUT-MAITRE NOT = 00
003190         MOVE 'OUVERTURE PROPMST IMPOSSIBLE' TO WS-MESSAGE-FIN
003200         GO TO 9000-FIN-ANORMALE
003210     END-IF.
003220
003230     PERFORM 1000-LIRE-CONTROLE THRU 1000-EXIT.
003240     PERFORM 2000-LIRE-PROPSCR THRU 2000-EXIT
003250         UNTIL FF.
003260     PERFORM 3000-DESACTIVER-ABSENTS THRU 3000-EXIT.
003270     PERFORM 5000-DECHARGER-MAITRE THRU 5000-EXIT.
003280
003290*    MESSAGE DE FIN NORMALE - LE NOMBRE DE BIENS TRAITES EST
003300*    SUBSTITUE DANS LE LIBELLE POUR LE JOURNAL DES TRAITEMENTS.
003310     MOVE WS-CPT-TOTAL TO WS-CPT-TOTAL-EDIT.
003320     STRING 'normal end: '       DELIMITED BY SIZE
003330            WS-CPT-TOTAL-EDIT    DELIMITED BY SIZE
003340            ' records processed' DELIMITED BY SIZE
003350            INTO WS-MESSAGE-FIN.
003360*    SI LA TABLE-VUS A SATURE (PLUS DE 9999 BIENS DISTINCTS DANS
003370*    LE LOT DU JOUR), LA PASSE DE DESACTIVATION EST INCOMPLETE -
003380*    ON LE PORTE AU MESSAGE DE FIN ET ON COMPTE L'INCIDENT COMME
003390*    UNE ERREUR DE PASSAGE PLUTOT QUE DE LE TAIRE.
003400     IF VUS-SATUREE
003410         STRING WS-MESSAGE-FIN (1 : 40)    DELIMITED BY SIZE
003420                ' - TABLE-VUS SATUREE'      DELIMITED BY SIZE
003430                INTO WS-MESSAGE-FIN
003440         ADD 1 TO WS-CPT-ERREURS
003450     END-IF.
003460     MOVE 'completed' TO H-STATUT.
003470     PERFORM 4000-ECRIRE-HISTORIQUE THRU 4000-EXIT.
003480     PERFORM 9900-FIN-NORMALE THRU 9900-EXIT.
003490     GO TO FIN-PGM.
003500
003510*===============================================================*
003520*    INITIALISATION                                             *
003530*===============================================================*
003540
003550*    OUVERTURE DES TROIS FICHIERS (LOT NOTE ET CONTROLE EN LECTURE,
003560*    MAITRE EN I-O), HORODATAGE DE DEBUT POUR LE CALCUL DE DUREE,
003570*    REMISE A ZERO DE TOUS LES COMPTEURS DE PASSAGE.
003580 0000-DEBUT-TRAITEMENT.
003590     PERFORM 2900-HORODATER THRU 2900-EXIT.
003600     COMPUTE WS-CS-DEBUT =
003610             (WS-HH-SISTEMA * 360000) +
003620             (WS-MI-SISTEMA * 6000)   +
003630             (WS-SS-SISTEMA * 100)    +
003640             WS-CC-SISTEMA.
003650
003660     OPEN INPUT  PROPSCR.
003670     OPEN INPUT  PROPCTL.
003680     OPEN I-O    PROPMST.
003690     MOVE ZERO  TO WS-CPT-TOTAL WS-CPT-NOUVEAUX WS-CPT-MAJ
003700                   WS-CPT-DESACTIVES WS-CPT-ERREURS WS-NB-VUS.
003710     MOVE SPACE TO FIN-ENREG FIN-MAITRE.
003720 0000-EXIT.
003730     EXIT.
003740
003750*===============================================================*
003760*    ARTICLE DE CONTROLE - REPORT DU NOMBRE D'ERREURS AMONT      *
003770*===============================================================*
003780
003790*    L'ARTICLE DE CONTROLE PEUT MANQUER (LOT SANS ERREUR AMONT) -
003800*    DANS CE CAS ON SUPPOSE ZERO ERREUR PLUTOT QUE D'ARRETER LE
003810*    PASSAGE (CF. JOURNAL 04/05/2000).
003820 1000-LIRE-CONTROLE.
003830     READ PROPCTL
003840         AT END
003850             MOVE ZERO TO K-NB-ERREURS
003860     END-READ.
003870     MOVE K-NB-ERREURS TO WS-CPT-ERREURS.
003880 1000-EXIT.
003890     EXIT.
003900
003910*===============================================================*
003920*    LECTURE DU LOT NOTE ET FUSION AVEC LE MAITRE                *
003930*===============================================================*
003940
003950*    BOUCLE PRINCIPALE DE FUSION - UNE ITERATION PAR BIEN DU LOT
003960*    NOTE : FUSION DANS LE MAITRE PUIS MEMORISATION DE LA CLE POUR
003970*    LA PASSE DE DESACTIVATION A VENIR.
003980 2000-LIRE-PROPSCR.
003990     READ PROPSCR
004000         AT END
004010             SET FF TO TRUE
004020             GO TO 2000-EXIT
004030     END-READ.
004040     ADD 1 TO WS-CPT-TOTAL.
004050     PERFORM 2100-FUSIONNER-ARTICLE THRU 2100-EXIT.
004060     PERFORM 2050-MEMORISER-VU      THRU 2050-EXIT.
004070 2000-EXIT.
004080     EXIT.
004090
004100*    MEMORISE LA CLE LUE DANS LA TABLE-VUS (SERT A LA PASSE DE
004110*    DESACTIVATION 3000-DESACTIVER-ABSENTS CI-DESSOUS). TABLE
004120*    PORTEE A 9999 REFERENCES LE 04/11/2015 (ANOMALIE 2015-119) -
004130*    AU-DELA, LA MEMORISATION S'ARRETERAIT ET LA PASSE DE
004140*    DESACTIVATION SERAIT INCOMPLETE CE JOUR-LA COMME AVANT CETTE
004150*    CORRECTION (CF. JOURNAL 18/03/1992), AUSSI POSE-T-ON
004160*    DESORMAIS WS-VUS-SATUREE POUR QUE MAIN-PROCEDURE SIGNALE
004170*    L'INCIDENT DANS LE MESSAGE DE FIN ET LES COMPTEURS D'ERREUR
004180*    AU LIEU DE LAISSER LA SATURATION PASSER INAPERCUE.
004190 2050-MEMORISER-VU.
004200     IF WS-NB-VUS < 9999
004210         ADD 1 TO WS-NB-VUS
004220         MOVE C-ID-PROPRIETE TO ID-VU (WS-NB-VUS)
004230     ELSE
004240         SET VUS-SATUREE TO TRUE
004250     END-IF.
004260 2050-EXIT.
004270     EXIT.
004280
004290*    UPSERT SUR CLE PROPRIETE - INSERTION OU MISE A JOUR
004300*    LECTURE DIRECTE DU MAITRE SUR LA CLE DU BIEN COURANT -
004310*    INVALID KEY SIGNIFIE BIEN NOUVEAU, NOT INVALID KEY SIGNIFIE
004320*    BIEN DEJA CONNU (REACTIVATION POSSIBLE S'IL AVAIT ETE
004330*    DESACTIVE UN JOUR PRECEDENT).
004340 2100-FUSIONNER-ARTICLE.
004350     MOVE C-ID-PROPRIETE TO M-ID-PROPRIETE.
004360     READ PROPMST
004370         INVALID KEY
004380             PERFORM 2110-INSERER-FICHE THRU 2110-EXIT
004390         NOT INVALID KEY
004400             PERFORM 2120-MAJ-FICHE     THRU 2120-EXIT
004410     END-READ.
004420 2100-EXIT.
004430     EXIT.
004440
004450*    NOUVEAU BIEN - DATE DE CAPTURE ET DATE DE MAJ IDENTIQUES A LA
004460*    CREATION.
004470 2110-INSERER-FICHE.
004480     MOVE C-DONNEES-PROPRIETE TO M-DONNEES-PROPRIETE.
004490     MOVE C-NOTATION          TO M-NOTATION.
004500     SET  M-EST-ACTIF         TO TRUE.
004510     MOVE WS-HORODATAGE       TO M-DATE-CAPTURE.
004520     MOVE WS-HORODATAGE       TO M-DATE-MAJ.
004530     WRITE M-PROPRIETE-ENREG.
004540     ADD 1 TO WS-CPT-NOUVEAUX.
004550 2110-EXIT.
004560     EXIT.
004570
004580*    BIEN CONNU - LA DATE DE CAPTURE EST ECRASEE PAR CELLE DU LOT
004590*    DU JOUR AU MEME TITRE QUE LA DATE DE MAJ (CF. JOURNAL
004600*    04/11/2015 - LA COLLECTE REHORODATE LA FICHE A CHAQUE PASSAGE,
004610*    MEME QUAND LE BIEN ETAIT DEJA CONNU). REACTIVE AU PASSAGE UN
004620*    BIEN QUI AURAIT ETE DESACTIVE PUIS REAPPARAIT DANS LE LOT.
004630 2120-MAJ-FICHE.
004640     MOVE C-DONNEES-PROPRIETE TO M-DONNEES-PROPRIETE.
004650     MOVE C-NOTATION          TO M-NOTATION.
004660     SET  M-EST-ACTIF         TO TRUE.
004670     MOVE WS-HORODATAGE       TO M-DATE-CAPTURE.
004680     MOVE WS-HORODATAGE       TO M-DATE-MAJ.
004690     REWRITE M-PROPRIETE-ENREG.
004700     ADD 1 TO WS-CPT-MAJ.
004710 2120-EXIT.
004720     EXIT.
004730
004740*===============================================================*
004750*    PASSE DE DESACTIVATION - PARCOURS SEQUENTIEL DU MAITRE      *
004760*===============================================================*
004770
004780*    PARCOURS SEQUENTIEL COMPLET DU MAITRE A PARTIR DE LOW-VALUES -
004790*    TOUT BIEN ACTIF ABSENT DE LA TABLE-VUS DU JOUR EST BASCULE
004800*    INACTIF (CF. JOURNAL 14/06/1989).
004810 3000-DESACTIVER-ABSENTS.
004820     MOVE LOW-VALUES TO M-ID-PROPRIETE.
004830     START PROPMST KEY IS NOT LESS THAN M-ID-PROPRIETE
004840         INVALID KEY
004850             SET FM TO TRUE
004860     END-START.
004870     PERFORM 3100-PARCOURIR-MAITRE THRU 3100-EXIT
004880         UNTIL FM.
004890 3000-EXIT.
004900     EXIT.
004910
004920*    NE TRAITE QUE LES FICHES ACTIVES - UNE FICHE DEJA INACTIVE
004930*    RESTE INACTIVE SANS RECHERCHE DANS TABLE-VUS.
004940 3100-PARCOURIR-MAITRE.
004950     READ PROPMST NEXT RECORD
004960         AT END
004970             SET FM TO TRUE
004980             GO TO 3100-EXIT
004990     END-READ.
005000     IF M-EST-ACTIF
005010         PERFORM 9600-CHERCHER-VU THRU 9600-EXIT
005020         IF VU-NON-TROUVE
005030             SET M-EST-INACTIF  TO TRUE
005040             MOVE WS-HORODATAGE TO M-DATE-MAJ
005050             REWRITE M-PROPRIETE-ENREG
005060             ADD 1 TO WS-CPT-DESACTIVES
005070         END-IF
005080     END-IF.
005090 3100-EXIT.
005100     EXIT.
005110
005120*    RECHERCHE LINEAIRE DE M-ID-PROPRIETE DANS TABLE-VUS
005130*    RECHERCHE LINEAIRE AVEC ARRET DES QUE TROUVE - LA TABLE NE FAIT
005140*    QUE 500 CASES, UN SEARCH INDEXE N'APPORTERAIT RIEN ICI.
005150 9600-CHERCHER-VU.
005160     MOVE 'N' TO WS-VU-TROUVE.
005170     PERFORM 9610-BALAYER-VUS THRU 9610-EXIT
005180         VARYING WS-IDX-VU FROM 1 BY 1
005190         UNTIL WS-IDX-VU > WS-NB-VUS
005200            OR VU-TROUVE.
005210 9600-EXIT.
005220     EXIT.
005230
005240*    COMPARAISON D'UNE CASE - LE SOUS-PROGRAMME APPELANT S'ARRETE
005250*    DES QUE VU-TROUVE PASSE A 'Y'.
005260 9610-BALAYER-VUS.
005270     IF ID-VU (WS-IDX-VU) = M-ID-PROPRIETE
005280         MOVE 'Y' TO WS-VU-TROUVE
005290     END-IF.
005300 9610-EXIT.
005310     EXIT.
005320
005330*===============================================================*
005340*    DECHARGEMENT A PLAT DU MAITRE POUR LES ETATS AVAL           *
005350*===============================================================*
005360
005370*    DEUXIEME PARCOURS SEQUENTIEL COMPLET DU MAITRE (APRES CELUI DE
005380*    LA DESACTIVATION) - RECREE PROPACT EN ENTIER, ACTIFS ET
005390*    INACTIFS CONFONDUS, POUR LES ETATS AVAL (CF. JOURNAL
005400*    11/02/2001).
005410 5000-DECHARGER-MAITRE.
005420     OPEN OUTPUT PROPACT.
005430     MOVE SPACE TO FIN-MAITRE.
005440     MOVE LOW-VALUES TO M-ID-PROPRIETE.
005450     START PROPMST KEY IS NOT LESS THAN M-ID-PROPRIETE
005460         INVALID KEY
005470             SET FM TO TRUE
005480     END-START.
005490     PERFORM 5100-DECHARGER-FICHE THRU 5100-EXIT
005500         UNTIL FM.
005510     CLOSE PROPACT.
005520 5000-EXIT.
005530     EXIT.
005540
005550*    RECOPIE SIMPLE DU MAITRE VERS LA DECHARGE, CHAMP PAR BLOC -
005560*    AUCUN FILTRE, AUCUN CALCUL.
005570 5100-DECHARGER-FICHE.
005580     READ PROPMST NEXT RECORD
005590         AT END
005600             SET FM TO TRUE
005610             GO TO 5100-EXIT
005620     END-READ.
005630     MOVE M-ID-PROPRIETE      TO A-ID-PROPRIETE.
005640     MOVE M-DONNEES-PROPRIETE TO A-DONNEES-PROPRIETE.
005650     MOVE M-NOTATION          TO A-NOTATION.
005660     MOVE M-ETAT              TO A-ETAT.
005670     WRITE A-PROPRIETE-ENREG.
005680 5100-EXIT.
005690     EXIT.
005700
005710*===============================================================*
005720*    HISTORIQUE DES EXECUTIONS                                  *
005730*===============================================================*
005740
005750*    HORODATAGE DE FIN, CALCUL DE LA DUREE D'EXECUTION EN SECONDES
005760*    ET ECRITURE DE L'ARTICLE D'HISTORIQUE DANS RUNLOG (MODE
005770*    EXTEND, LE FICHIER N'EST JAMAIS PURGE).
005780 4000-ECRIRE-HISTORIQUE.
005790     PERFORM 2900-HORODATER THRU 2900-EXIT.
005800     COMPUTE WS-CS-FIN =
005810             (WS-HH-SISTEMA * 360000) +
005820             (WS-MI-SISTEMA * 6000)   +
005830             (WS-SS-SISTEMA * 100)    +
005840             WS-CC-SISTEMA.
005850*    JOURNEE FRANCHIE A MINUIT ENTRE DEBUT ET FIN (CF. 09/10/93)
005860     IF WS-CS-FIN < WS-CS-DEBUT
005870         ADD 8640000 TO WS-CS-FIN
005880     END-IF.
005890     COMPUTE WS-CS-ECART = WS-CS-FIN - WS-CS-DEBUT.
005900
005910     MOVE WS-HORODATAGE     TO H-DATE-EXECUTION.
005920     MOVE WS-CPT-TOTAL      TO H-NB-TOTAL.
005930     MOVE WS-CPT-NOUVEAUX   TO H-NB-NOUVEAUX.
005940     MOVE WS-CPT-MAJ        TO H-NB-MAJ.
005950     MOVE WS-CPT-DESACTIVES TO H-NB-DESACTIVES.
005960     MOVE WS-CPT-ERREURS    TO H-NB-ERREURS.
005970     MOVE WS-MESSAGE-FIN    TO H-MESSAGE.
005980     COMPUTE H-DUREE-SECONDES ROUNDED = WS-CS-ECART / 100.
005990
006000     OPEN EXTEND RUNLOG.
006010     WRITE H-HISTORIQUE-ENREG.
006020     CLOSE RUNLOG.
006030 4000-EXIT.
006040     EXIT.
006050
006060*    HORODATAGE SYSTEME - FENETRAGE DE SIECLE (CF. JOURNAL 98/99)
006070*    ACCEPT FROM DATE/TIME PUIS FENETRAGE DE SIECLE SUR L'ANNEE -
006080*    SEUIL 50 : EN DESSOUS ON EST DANS LES ANNEES 2000, AU-DESSUS
006090*    DANS LES ANNEES 1900 (CF. JOURNAL 07/04/1998, MISE AU POINT
006100*    AN 2000, ET VALIDATION DU 26/01/1999).
006110 2900-HORODATER.
006120     ACCEPT WS-DATA-SISTEMA FROM DATE.
006130     ACCEPT WS-HORA-SISTEMA FROM TIME.
006140     IF WS-AA-SISTEMA < 50
006150         COMPUTE WS-ANNEE-COMPLETE = 2000 + WS-AA-SISTEMA
006160     ELSE
006170         COMPUTE WS-ANNEE-COMPLETE = 1900 + WS-AA-SISTEMA
006180     END-IF.
006190     STRING WS-ANNEE-COMPLETE           DELIMITED BY SIZE
006200            '-'                         DELIMITED BY SIZE
006210            WS-MM-SISTEMA               DELIMITED BY SIZE
006220            '-'                         DELIMITED BY SIZE
006230            WS-DD-SISTEMA               DELIMITED BY SIZE
006240            ' '                         DELIMITED BY SIZE
006250            WS-HH-SISTEMA               DELIMITED BY SIZE
006260            ':'                         DELIMITED BY SIZE
006270            WS-MI-SISTEMA               DELIMITED BY SIZE
006280            ':'                         DELIMITED BY SIZE
006290            WS-SS-SISTEMA               DELIMITED BY SIZE
006300            INTO WS-HORODATAGE.
006310 2900-EXIT.
006320     EXIT.
006330
006340*===============================================================*
006350*    FIN DE TRAITEMENT - NORMALE OU ANORMALE                    *
006360*===============================================================*
006370
006380*    SEULE LA FERMETURE DES TROIS FICHIERS PRINCIPAUX - PROPACT EST
006390*    DEJA FERME PAR 5000-DECHARGER-MAITRE.
006400 9900-FIN-NORMALE.
006410     CLOSE PROPSCR PROPCTL PROPMST.
006420 9900-EXIT.
006430     EXIT.
006440
006450*    ACCES ICI UNIQUEMENT SI L'OUVERTURE DU MAITRE A ECHOUE - ON
006460*    JOURNALISE QUAND MEME LE PASSAGE DANS RUNLOG AVEC LE STATUT
006470*    'error' POUR QUE L'OPERATEUR LE VOIE DANS 4-RESUME/5-STATUT.
006480 9000-FIN-ANORMALE.
006490     MOVE 'error' TO H-STATUT.
006500     ADD 1 TO WS-CPT-ERREURS.
006510     MOVE ZERO TO WS-CS-ECART.
006520     COMPUTE H-DUREE-SECONDES ROUNDED = WS-CS-ECART / 100.
006530     MOVE WS-HORODATAGE     TO H-DATE-EXECUTION.
006540     MOVE WS-CPT-TOTAL      TO H-NB-TOTAL.
006550     MOVE WS-CPT-NOUVEAUX   TO H-NB-NOUVEAUX.
006560     MOVE WS-CPT-MAJ        TO H-NB-MAJ.
006570     MOVE WS-CPT-DESACTIVES TO H-NB-DESACTIVES.
006580     MOVE WS-CPT-ERREURS    TO H-NB-ERREURS.
006590     MOVE WS-MESSAGE-FIN    TO H-MESSAGE.
006600     OPEN EXTEND RUNLOG.
006610     WRITE H-HISTORIQUE-ENREG.
006620     CLOSE RUNLOG.
006630     CLOSE PROPSCR PROPCTL PROPMST.
006640     GO TO FIN-PGM.
006650
006660 FIN-PGM.
006670     STOP RUN.
