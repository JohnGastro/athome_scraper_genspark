000100******************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     1-CLASSEMENT.
000130 AUTHOR.         J-M RACINE.
000140 INSTALLATION.   CABINET DUMESNIL INFORMATIQUE - LYON.
000150 DATE-WRITTEN.   12/04/1986.
000160 DATE-COMPILED.
000170 SECURITY.       DIFFUSION RESTREINTE - DIRECTION IMMOBILIER.
000180******************************************************************
000190*    1-CLASSEMENT                                               *
000200*    LOT DES BIENS OITA - MOTEUR DE NOTATION                    *
000210*    LIT LE LOT DU JOUR (PROPIN), NOTE CHAQUE ARTICLE SUR 4      *
000220*    AXES (PRIX, LOCALISATION, SURFACE, INVESTISSEMENT), POSE    *
000230*    LA LETTRE DE GRADE, ECRIT LE LOT NOTE (PROPSCR) ET UN       *
000240*    ARTICLE DE CONTROLE (PROPCTL) POUR LA FUSION 2-FUSION.      *
000250*    NE TOUCHE PAS AU FICHIER MAITRE - TRAITEMENT SANS ETAT.     *
000260******************************************************************
000270*    JOURNAL DES MODIFICATIONS                                  *
000280*----------------------------------------------------------------
000290* 12/04/1986 JMR  CREATION INITIALE - ETUDE DGI-OITA 86/014
000300* 03/09/1986 JMR  CORRECTION ARRONDI EVAL-PRIX (DEMANDE QUALITE)
000310* 22/01/1988 FXM  AJOUT TABLE ZONES PREMIUM (TICKET IMMO-088)
000320* 14/06/1989 FXM  AJOUT SEUILS EMPRISE/COS CONFIGURABLES
000330* 30/11/1990 JMR  REVUE GENERALE SUITE AUDIT INTERNE N 90-441
000340* 18/03/1992 CDL  CORRECTION BORNE SUPERFICIE INCONNUE (RULE 3)
000350* 09/10/1993 CDL  AJOUT DRAPEAU MARCHE-CONNUE (GARE A PIED)
000360* 25/02/1995 JMR  HARMONISATION LIBELLES ZONAGE (NORME DGI-95)
000370* 11/07/1996 FXM  CORRECTION ORDRE TEST ZONAGE COMMERCIAL
000380* 07/04/1998 CDL  MISE AU POINT AN 2000 - FENETRAGE SIECLE DATE
000390* 19/11/1998 CDL  CONTROLE AN 2000 - RELECTURE ACCEPT FROM DATE
000400* 26/01/1999 JMR  AN 2000 - VALIDATION FINALE ET RECETTE QUALITE
000410* 04/05/2000 FXM  AJOUT ARTICLE DE CONTROLE POUR FUSION (TK-512)
000420* 17/09/2002 CDL  CORRECTION CONVERSION TSUBO (TICKET IMMO-233)
000430* 12/05/2016 PLB  ELARGISSEMENT WS-MOTIF-RECH A 20 OCTETS - LE
000440*                 MOTIF PREMIUM (20 CAR.) Y ETAIT TRONQUE AVANT
000450*                 REFERENCE-MODIFICATION, LECTURE HORS ZONE EN
000460*                 WORKING-STORAGE (ANOMALIE 2016-033)
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510*    C01 PILOTE LE SAUT DE PAGE EN TETE D'ETAT SI CE PROGRAMME EST
000520*    UN JOUR APPELE A IMPRIMER (AUCUN ETAT PAPIER ISSU DE
000530*    1-CLASSEMENT ACTUELLEMENT). UPSI-0/SW-FORCAGE-TRACE COMMANDE
000540*    LA VUE FE-PROPRIETE-TRACE EN CAS DE DEPOUILLEMENT D'INCIDENT.
000550     C01 IS TOP-OF-FORM
000560     UPSI-0 IS SW-FORCAGE-TRACE.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590
000600*    TROIS FICHIERS SEQUENTIELS, AUCUN ACCES INDEXE DANS CE
000610*    PROGRAMME - LE CLASSEMENT N'A PAS BESOIN DU MAITRE, IL NE FAIT
000620*    QUE NOTER LE LOT DU JOUR ET LE PASSER A 2-FUSION.
000630*    Lot brut en provenance de la collecte quotidienne
000640     SELECT  PROPIN  ASSIGN TO PROPIN
000650         ORGANIZATION LINE SEQUENTIAL.
000660
000670*    Lot note, destine a la fusion avec le fichier maitre
000680     SELECT  PROPSCR ASSIGN TO PROPSCR
000690         ORGANIZATION LINE SEQUENTIAL.
000700
000710*    Article de controle (nombre lu / nombre en erreur)
000720     SELECT  PROPCTL ASSIGN TO PROPCTL
000730         ORGANIZATION LINE SEQUENTIAL.
000740
000750******************************************************************
000760 DATA DIVISION.
000770 FILE SECTION.
000780
000790 FD  PROPIN.
000800*    LOT BRUT QUOTIDIEN - UN ARTICLE PAR BIEN COLLECTE, TEL QUE
000810*    DEPOSE PAR LA CHAINE AMONT DE COLLECTE (VOIR CAHIER DGI-86).
000820 01  FE-PROPRIETE-ENREG.
000830     05 FE-ID-PROPRIETE         PIC X(20).
000840     05 FE-DONNEES-PROPRIETE.
000850*    BLOC DESCRIPTIF DU BIEN TEL QUE DEPOSE PAR LA COLLECTE - AUCUN
000860*    CONTROLE DE COHERENCE A CE NIVEAU, SEULE LA CLE EST VERIFIEE
000870         10 FE-TITRE                 PIC X(60).
000880*    LIBELLE PRIX EN CLAIR - NON EXPLOITE PAR LE MOTEUR DE NOTATION,
000890*    REPRIS TEL QUEL JUSQUE DANS LE MAITRE POUR AFFICHAGE.
000900         10 FE-PRIX-TEXTE             PIC X(20).
000910         10 FE-PRIX-NUMERIQUE        PIC 9(7).
000920         10 FE-ADRESSE               PIC X(60).
000930*    LIBELLE SURFACE EN CLAIR - MEME REMARQUE QUE FE-PRIX-TEXTE.
000940         10 FE-SURFACE-TEXTE         PIC X(30).
000950         10 FE-SURFACE-M2            PIC 9(6)V99.
000960         10 FE-SURFACE-TSUBO         PIC 9(6)V99.
000970*    NOM DE LA STATION LA PLUS PROCHE - INFORMATIF, SEUL LE TEMPS
000980*    DE MARCHE CI-DESSOUS ENTRE DANS LE CALCUL DE LA REGLE 2.
000990         10 FE-STATION-PROCHE        PIC X(40).
001000         10 FE-MINUTES-MARCHE        PIC 9(3).
001010         10 FE-MARCHE-CONNUE         PIC X(1).
001020*    EMPRISE AU SOL EN POURCENT - CHAMP FACULTATIF DE LA COLLECTE,
001030*    VOIR REGLE 4 POUR SON TRAITEMENT QUAND IL EST A ZERO.
001040         10 FE-EMPRISE-SOL           PIC 9(3).
001050         10 FE-COS                   PIC 9(4).
001060         10 FE-ZONAGE                PIC X(40).
001070*    LIEN VERS L'ANNONCE D'ORIGINE - NON EXPLOITE PAR LE CLASSEMENT,
001080*    CONSERVE POUR LA CONSULTATION PAR LES SERVICES COMMERCIAUX.
001090         10 FE-URL                   PIC X(80).
001100     05 FILLER                       PIC X(05).
001110
001120 01  FE-PROPRIETE-TRACE REDEFINES FE-PROPRIETE-ENREG.
001130*    VUE TRACE (UPSI-0 / SW-FORCAGE-TRACE) - DUMP BRUT DE
001140*    L'ARTICLE EN CAS D'INCIDENT, SANS DECOUPAGE PAR RUBRIQUE.
001150     05 FE-TRACE-TEXTE              PIC X(384).
001160
001170 FD  PROPSCR.
001180*    LOT NOTE - MEME GABARIT QUE PROPIN, ETENDU DES RUBRIQUES
001190*    DE NOTATION (GROUPE C-NOTATION CI-DESSOUS).
001200 01  C-PROPRIETE-ENREG.
001210     05 C-ID-PROPRIETE          PIC X(20).
001220     05 C-DONNEES-PROPRIETE.
001230         10 C-TITRE                   PIC X(60).
001240         10 C-PRIX-TEXTE              PIC X(20).
001250         10 C-PRIX-NUMERIQUE         PIC 9(7).
001260         10 C-ADRESSE                 PIC X(60).
001270         10 C-SURFACE-TEXTE           PIC X(30).
001280         10 C-SURFACE-M2              PIC 9(6)V99.
001290         10 C-SURFACE-TSUBO           PIC 9(6)V99.
001300*    VOIR COMMENTAIRE SUR FE-STATION-PROCHE CI-DESSUS.
001310         10 C-STATION-PROCHE          PIC X(40).
001320         10 C-MINUTES-MARCHE          PIC 9(3).
001330         10 C-MARCHE-CONNUE           PIC X(1).
001340         10 C-EMPRISE-SOL             PIC 9(3).
001350         10 C-COS                     PIC 9(4).
001360         10 C-ZONAGE                  PIC X(40).
001370*    VOIR COMMENTAIRE SUR FE-URL CI-DESSUS.
001380         10 C-URL                     PIC X(80).
001390*    GROUPE NOTATION - SEUL AJOUT DU PRESENT PROGRAMME AU
001400*    GABARIT COLLECTE, STOCKE AVEC LE RESTE DE L'ARTICLE.
001410     05 C-NOTATION.
001420         10 C-SCORE-TOTAL            PIC 9(3)V99.
001430         10 C-GRADE                  PIC X(1).
001440         10 C-EVAL-PRIX              PIC 9(3)V99.
001450         10 C-EVAL-LOCALISATION      PIC 9(3)V99.
001460         10 C-EVAL-SURFACE           PIC 9(3)V99.
001470         10 C-EVAL-INVESTISSEMENT    PIC 9(3)V99.
001480     05 FILLER                       PIC X(05).
001490
001500*    ARTICLE DE CONTROLE UNIQUE (1 LIGNE PAR LOT), CONSOMME
001510*    PAR 2-FUSION POUR SES PROPRES TOTAUX DE RAPPROCHEMENT.
001520 FD  PROPCTL.
001530 01  K-CONTROLE-ENREG.
001540     05 K-NB-LUS                PIC 9(5).
001550     05 K-NB-ERREURS            PIC 9(5).
001560     05 FILLER                  PIC X(10).
001570
001580******************************************************************
001590 WORKING-STORAGE SECTION.
001600
001610 1   WORKING-DATA-MANAGER.
001620*    COMPTEURS DE LOT, ACCUMULATEURS DE SOUS-SCORES ET ZONES DE
001630*    TRAVAIL DU MOTEUR DE NOTATION - AUCUNE PERSISTANCE ENTRE LOTS.
001640
001650     05 WS-CPT-LUS               PIC 9(5)  COMP.
001660     05 WS-CPT-ERREURS           PIC 9(5)  COMP.
001670
001680*    PRIX AU TSUBO EN MAN-YEN, SIGNE ET A 4 DECIMALES POUR NE
001690*    PAS PERDRE DE PRECISION AVANT LE TEST DE BAREME (REGLE 1).
001700     05 WS-PRIX-TSUBO            PIC S9(5)V9(4).
001710     05 WS-EVAL-ZONE-PREMIUM     PIC 9(3)V99.
001720     05 WS-EVAL-STATION          PIC 9(3)V99.
001730     05 WS-EVAL-EMPRISE          PIC 9(3)V99.
001740     05 WS-EVAL-COS              PIC 9(3)V99.
001750     05 WS-EVAL-ZONAGE           PIC 9(3)V99.
001760     05 WS-NB-SOUS-SCORES        PIC 9(1)  COMP.
001770     05 WS-SOMME-SOUS-SCORES     PIC 9(4)V99.
001780
001790*    INDICES ET ZONES DE LA RECHERCHE DE SOUS-CHAINE - PARTAGES PAR
001800*    LES DEUX MOTEURS DE BALAYAGE (ZONE PREMIUM ET ZONAGE), JAMAIS
001810*    ACTIFS EN MEME TEMPS DONC SANS RISQUE DE COLLISION.
001820     05 WS-POS-RECH              PIC 9(3)  COMP.
001830     05 WS-LIMITE-RECH           PIC 9(3)  COMP.
001840     05 WS-LONG-MOTIF            PIC 9(2)  COMP.
001850*    CADRE SUR 20 CARACTERES POUR LOGER LE PLUS LONG DES DEUX
001860*    MOTIFS POSSIBLES - LES LIBELLES DE ZONAGE (2 A 5 CARACTERES)
001870*    ET LES NOMS DE ZONE PREMIUM (JUSQU'A 20 CARACTERES, CF.
001880*    TABLE-ZONES-PREMIUM) - CORRECTION DU 12/05/2016, ANOMALIE
001890*    2016-033 (TRONCATURE SILENCIEUSE DU MOTIF PREMIUM SUR 10
001900*    OCTETS SUIVIE D'UNE REFERENCE-MODIFICATION SUR 20).
001910     05 WS-MOTIF-RECH            PIC X(20).
001920     05 WS-MOTIF-TROUVE          PIC X(1).
001930         88  MOTIF-TROUVE            VALUE 'Y'.
001940         88  MOTIF-NON-TROUVE        VALUE 'N'.
001950
001960*    Table des zones premium - vide par defaut (cf. cahier des
001970*    charges DGI-OITA 86/014) ; alimentee au coup par coup par
001980*    les services commerciaux quand un secteur est promu.
001990     05 TABLE-ZONES-PREMIUM.
002000         10 ZONE-PREMIUM OCCURS 5 TIMES PIC X(20) VALUE SPACES.
002010     05 WS-IDX-ZONE               PIC 9(1)  COMP.
002020
002030*    Seuils prix (man-yen / tsubo) et station (minutes) sont
002040*    codes en dur (EVALUATE ci-dessous). Seuils emprise au sol
002050*    et COS restent vides par defaut, table prete a recevoir
002060*    une grille si la direction en fournit une (TICKET IMMO-088).
002070     05 TABLE-SEUILS-EMPRISE.
002080         10 SEUIL-EMPRISE OCCURS 5 TIMES.
002090             15 SE-SEUIL           PIC 9(3)   VALUE 0.
002100             15 SE-SCORE           PIC 9(3)V99 VALUE 0.
002110     05 TABLE-SEUILS-COS.
002120         10 SEUIL-COS OCCURS 5 TIMES.
002130             15 SC-SEUIL           PIC 9(4)   VALUE 0.
002140             15 SC-SCORE           PIC 9(3)V99 VALUE 0.
002150*    INDICE DE BALAYAGE DES GRILLES DE SEUIL - PARTAGE ENTRE LA
002160*    GRILLE EMPRISE ET LA GRILLE COS, UTILISE UNE SEULE A LA FOIS.
002170     05 WS-IDX-SEUIL               PIC 9(1)  COMP.
002180     05 WS-SEUIL-TROUVE            PIC X(1).
002190         88  SEUIL-TROUVE              VALUE 'Y'.
002200         88  SEUIL-NON-TROUVE          VALUE 'N'.
002210
002220     05 WS-DATA-SISTEMA            PIC 9(6).
002230     05 WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
002240         10 WS-AA-SISTEMA          PIC 9(2).
002250         10 WS-MM-SISTEMA          PIC 9(2).
002260         10 WS-DD-SISTEMA          PIC 9(2).
002270     05 WS-HORA-SISTEMA            PIC 9(8).
002280     05 WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
002290         10 WS-HH-SISTEMA          PIC 9(2).
002300         10 WS-MI-SISTEMA          PIC 9(2).
002310         10 WS-SS-SISTEMA          PIC 9(2).
002320         10 WS-CC-SISTEMA          PIC 9(2).
002330     05 WS-ANNEE-COMPLETE          PIC 9(4).
002340     05 WS-HORODATAGE              PIC X(19).
002350
002360*    DRAPEAU FIN DE LOT - SEUL ITEM DE CETTE SECTION, HABITUDE
002370*    DU CABINET DE SEPARER L'ETAT FICHIER DU RESTE DU WORKING.
002380*    SECTION SEPAREE POUR L'ETAT FICHIER, HABITUDE DU CABINET DE
002390*    DISTINGUER CE QUI PILOTE LA BOUCLE DE LECTURE DU RESTE DU
002400*    WORKING-STORAGE.
002410 1   FILE-WORKING-MANAGER.
002420* ++===                                fin article rencontre ===++
002430     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
002440         88  FF                              VALUE  HIGH-VALUE.
002450
002460******************************************************************
002470 PROCEDURE DIVISION.
002480 MAIN-PROCEDURE.
002490*    CHARPENTE DU PROGRAMME - OUVERTURE, BOUCLE DE LECTURE/
002500*    NOTATION ARTICLE PAR ARTICLE, ARTICLE DE CONTROLE, FERMETURE.
002510     PERFORM 0000-DEBUT-TRAITEMENT THRU 0000-EXIT.
002520     PERFORM 1000-LIRE-ARTICLE THRU 1000-EXIT
002530         UNTIL FF.
002540     PERFORM 8000-ECRIRE-CONTROLE THRU 8000-EXIT.
002550     PERFORM 9000-FIN-TRAITEMENT THRU 9000-EXIT.
002560     GO TO FIN-PGM.
002570
002580*===============================================================*
002590*    INITIALISATION                                             *
002600*===============================================================*
002610
002620 0000-DEBUT-TRAITEMENT.
002630*    OUVERTURE DES 3 FICHIERS DU PROGRAMME : LOT BRUT EN ENTREE,
002640*    LOT NOTE ET ARTICLE DE CONTROLE EN SORTIE.
002650     OPEN INPUT  PROPIN.
002660     OPEN OUTPUT PROPSCR.
002670     OPEN OUTPUT PROPCTL.
002680*    REMISE A ZERO DES COMPTEURS DE LOT AVANT TOUTE LECTURE.
002690     MOVE ZERO  TO WS-CPT-LUS WS-CPT-ERREURS.
002700     MOVE SPACE TO FIN-ENREG.
002710     PERFORM 2900-HORODATER THRU 2900-EXIT.
002720 0000-EXIT.
002730     EXIT.
002740
002750*===============================================================*
002760*    LECTURE DU LOT - 1 ARTICLE = 1 BIEN COLLECTE                *
002770*===============================================================*
002780
002790 1000-LIRE-ARTICLE.
002800     READ PROPIN
002810         AT END
002820             SET FF TO TRUE
002830             GO TO 1000-EXIT
002840     END-READ.
002850     ADD 1 TO WS-CPT-LUS.
002860*    LE COMPTEUR LU EST INCREMENTE AVANT LE CONTROLE DE VALIDITE -
002870*    UN ARTICLE REJETE COMPTE QUAND MEME DANS LE NOMBRE LU.
002880
002890*    3a - article illisible / invalide : incrementer et passer
002900     IF FE-ID-PROPRIETE = SPACES OR FE-ID-PROPRIETE = LOW-VALUES
002910         ADD 1 TO WS-CPT-ERREURS
002920         GO TO 1000-EXIT
002930     END-IF.
002940
002950*    ARTICLE VALIDE - ON LE PASSE AU MOTEUR DE NOTATION PUIS ON
002960*    ECRIT LE LOT NOTE QUI ALIMENTERA LA FUSION.
002970     PERFORM 2000-CLASSER-ARTICLE THRU 2000-EXIT.
002980     WRITE C-PROPRIETE-ENREG.
002990 1000-EXIT.
003000     EXIT.
003010
003020*===============================================================*
003030*    CLASSEMENT - 4 AXES PONDERES + GRADE                       *
003040*===============================================================*
003050
003060 2000-CLASSER-ARTICLE.
003070*    RECOPIE DES DONNEES BRUTES DANS L'ARTICLE DE SORTIE PUIS
003080*    APPEL EN CHAINE DES 4 AXES DE NOTATION ET DU CALCUL DU TOTAL.
003090     MOVE FE-ID-PROPRIETE       TO C-ID-PROPRIETE.
003100     MOVE FE-DONNEES-PROPRIETE  TO C-DONNEES-PROPRIETE.
003110     PERFORM 2050-CONVERTIR-SURFACE     THRU 2050-EXIT.
003120     PERFORM 2100-EVALUER-PRIX          THRU 2100-EXIT.
003130     PERFORM 2200-EVALUER-LOCALISATION  THRU 2200-EXIT.
003140     PERFORM 2300-EVALUER-SURFACE       THRU 2300-EXIT.
003150     PERFORM 2400-EVALUER-INVESTISSEMENT THRU 2400-EXIT.
003160     PERFORM 2500-EVALUER-TOTAL         THRU 2500-EXIT.
003170 2000-EXIT.
003180     EXIT.
003190
003200*    REGLE 6 - CONVERSION M2 -> TSUBO (1 TSUBO = 3,305785 M2)
003210 2050-CONVERTIR-SURFACE.
003220*    LA SURFACE EN TSUBO N'EST RECALCULEE QUE SI LA COLLECTE NE
003230*    L'A PAS DEJA RENSEIGNEE (CHAMP PRE-CONVERTI PAR LA SOURCE).
003240     IF C-SURFACE-TSUBO = ZERO AND C-SURFACE-M2 > ZERO
003250         COMPUTE C-SURFACE-TSUBO ROUNDED =
003260                 C-SURFACE-M2 / 3.305785
003270     END-IF.
003280 2050-EXIT.
003290     EXIT.
003300
003310*    REGLE 1 - EVALUATION PRIX (POIDS 0,30)
003320 2100-EVALUER-PRIX.
003330*    SANS PRIX OU SANS SURFACE EXPLOITABLE, ON NE PEUT PAS
003340*    CALCULER LE PRIX AU TSUBO - NOTE NEUTRE PAR DEFAUT.
003350     IF C-PRIX-NUMERIQUE NOT > ZERO
003360             OR C-SURFACE-TSUBO NOT > ZERO
003370         MOVE 50 TO C-EVAL-PRIX
003380         GO TO 2100-EXIT
003390     END-IF.
003400     COMPUTE WS-PRIX-TSUBO =
003410             C-PRIX-NUMERIQUE / C-SURFACE-TSUBO.
003420*    BAREME PRIX/TSUBO (MAN-YEN) - PLUS LE PRIX EST BAS PLUS
003430*    LA NOTE EST HAUTE, PAR PALIERS DE 5 MAN-YEN.
003440     EVALUATE TRUE
003450         WHEN WS-PRIX-TSUBO NOT > 10
003460             MOVE 100 TO C-EVAL-PRIX
003470         WHEN WS-PRIX-TSUBO NOT > 15
003480             MOVE  80 TO C-EVAL-PRIX
003490         WHEN WS-PRIX-TSUBO NOT > 20
003500             MOVE  60 TO C-EVAL-PRIX
003510         WHEN WS-PRIX-TSUBO NOT > 25
003520             MOVE  40 TO C-EVAL-PRIX
003530         WHEN WS-PRIX-TSUBO NOT > 30
003540             MOVE  20 TO C-EVAL-PRIX
003550         WHEN OTHER
003560             MOVE  10 TO C-EVAL-PRIX
003570     END-EVALUATE.
003580 2100-EXIT.
003590     EXIT.
003600
003610*    REGLE 2 - EVALUATION LOCALISATION (POIDS 0,30)
003620 2200-EVALUER-LOCALISATION.
003630*    AXE LOCALISATION = MOYENNE DE 2 SOUS-NOTES : PRESENCE DANS
003640*    UNE ZONE PREMIUM ET PROXIMITE DE LA GARE/STATION LA PLUS
003650*    PROCHE, CHACUNE PESANT LA MOITIE DE L'AXE.
003660     MOVE 50 TO WS-EVAL-ZONE-PREMIUM.
003670     PERFORM 2210-CHERCHER-ZONE-PREMIUM THRU 2210-EXIT
003680         VARYING WS-IDX-ZONE FROM 1 BY 1
003690         UNTIL WS-IDX-ZONE > 5.
003700
003710*    SI LA MARCHE A PIED N'EST PAS CONNUE (FLAG ABSENT SUR LA
003720*    FICHE), NOTE NEUTRE DE 30 ; SINON BAREME PAR PALIERS.
003730     IF C-MARCHE-CONNUE NOT = 'Y'
003740         MOVE 30 TO WS-EVAL-STATION
003750     ELSE
003760         EVALUATE TRUE
003770             WHEN C-MINUTES-MARCHE NOT > 5
003780                 MOVE 100 TO WS-EVAL-STATION
003790             WHEN C-MINUTES-MARCHE NOT > 10
003800                 MOVE  80 TO WS-EVAL-STATION
003810             WHEN C-MINUTES-MARCHE NOT > 15
003820                 MOVE  60 TO WS-EVAL-STATION
003830             WHEN C-MINUTES-MARCHE NOT > 20
003840                 MOVE  40 TO WS-EVAL-STATION
003850             WHEN C-MINUTES-MARCHE NOT > 30
003860                 MOVE  20 TO WS-EVAL-STATION
003870             WHEN OTHER
003880                 MOVE  10 TO WS-EVAL-STATION
003890         END-EVALUATE
003900     END-IF.
003910
003920*    MOYENNE NON ARRONDIE DES 2 SOUS-NOTES (L'ARRONDI AU CENTIEME
003930*    EST FAIT UNE FOIS POUR TOUTES SUR LE SCORE TOTAL, REGLE 5).
003940     COMPUTE C-EVAL-LOCALISATION ROUNDED =
003950             (WS-EVAL-ZONE-PREMIUM * 0.5) +
003960             (WS-EVAL-STATION      * 0.5).
003970 2200-EXIT.
003980     EXIT.
003990
004000*    RECHERCHE D'UNE ZONE PREMIUM DANS L'ADRESSE (1ER MATCH)
004010 2210-CHERCHER-ZONE-PREMIUM.
004020*    TABLE VIDE PAR DEFAUT - TANT QU'AUCUNE ZONE N'A ETE SAISIE
004030*    PAR LE COMMERCIAL A CET INDICE, CETTE ENTREE NE FAIT RIEN.
004040     IF ZONE-PREMIUM (WS-IDX-ZONE) = SPACES
004050         GO TO 2210-EXIT
004060     END-IF.
004070     MOVE ZONE-PREMIUM (WS-IDX-ZONE) TO WS-MOTIF-RECH.
004080     MOVE 20 TO WS-LONG-MOTIF.
004090     MOVE 'N' TO WS-MOTIF-TROUVE.
004100*    LIMITE DE BALAYAGE = DERNIERE POSITION DE DEPART POSSIBLE
004110*    POUR QUE LE MOTIF (20 CAR.) TIENNE DANS L'ADRESSE (60 CAR.).
004120     COMPUTE WS-LIMITE-RECH = 60 - WS-LONG-MOTIF + 1.
004130     PERFORM 9500-BALAYER-ADRESSE THRU 9500-EXIT
004140         VARYING WS-POS-RECH FROM 1 BY 1
004150         UNTIL WS-POS-RECH > WS-LIMITE-RECH
004160            OR MOTIF-TROUVE.
004170     IF MOTIF-TROUVE
004180         MOVE 100 TO WS-EVAL-ZONE-PREMIUM
004190     END-IF.
004200 2210-EXIT.
004210     EXIT.
004220
004230*    TEST D'UNE POSITION DE L'ADRESSE CONTRE LE MOTIF CHERCHE -
004240*    APPELEE UNE FOIS PAR POSITION PAR LA PERFORM CI-DESSUS.
004250 9500-BALAYER-ADRESSE.
004260     IF C-ADRESSE (WS-POS-RECH : WS-LONG-MOTIF) =
004270        WS-MOTIF-RECH (1 : WS-LONG-MOTIF)
004280         MOVE 'Y' TO WS-MOTIF-TROUVE
004290     END-IF.
004300 9500-EXIT.
004310     EXIT.
004320
004330*    REGLE 3 - EVALUATION SURFACE (POIDS 0,20)
004340 2300-EVALUER-SURFACE.
004350*    SURFACE INCONNUE (NI M2 NI TSUBO RENSEIGNES) - NOTE NEUTRE
004360*    BASSE DE 30 (CF. CORRECTION BORNE DU 18/03/1992).
004370     IF C-SURFACE-TSUBO NOT > ZERO
004380         MOVE 30 TO C-EVAL-SURFACE
004390         GO TO 2300-EXIT
004400     END-IF.
004410*    BAREME SURFACE (TSUBO) - PLUS LA SURFACE EST GRANDE, PLUS
004420*    LA NOTE EST HAUTE, PAR PALIERS DECROISSANTS.
004430     EVALUATE TRUE
004440         WHEN C-SURFACE-TSUBO NOT < 100
004450             MOVE 100 TO C-EVAL-SURFACE
004460         WHEN C-SURFACE-TSUBO NOT < 70
004470             MOVE  80 TO C-EVAL-SURFACE
004480         WHEN C-SURFACE-TSUBO NOT < 50
004490             MOVE  60 TO C-EVAL-SURFACE
004500         WHEN C-SURFACE-TSUBO NOT < 30
004510             MOVE  40 TO C-EVAL-SURFACE
004520         WHEN C-SURFACE-TSUBO NOT < 20
004530             MOVE  20 TO C-EVAL-SURFACE
004540         WHEN OTHER
004550             MOVE  10 TO C-EVAL-SURFACE
004560     END-EVALUATE.
004570 2300-EXIT.
004580     EXIT.
004590
004600*    REGLE 4 - EVALUATION INVESTISSEMENT (POIDS 0,20)
004610 2400-EVALUER-INVESTISSEMENT.
004620     MOVE ZERO TO WS-SOMME-SOUS-SCORES.
004630     MOVE ZERO TO WS-NB-SOUS-SCORES.
004640
004650*    SOUS-SCORE EMPRISE - N'ENTRE DANS LA MOYENNE QUE SI LA
004660*    FICHE RENSEIGNE UNE EMPRISE AU SOL (CHAMP FACULTATIF).
004670     IF C-EMPRISE-SOL > ZERO
004680         MOVE 50 TO WS-EVAL-EMPRISE
004690         MOVE 'N' TO WS-SEUIL-TROUVE
004700         PERFORM 2410-APPLIQUER-SEUIL-EMPRISE THRU 2410-EXIT
004710             VARYING WS-IDX-SEUIL FROM 5 BY -1
004720             UNTIL WS-IDX-SEUIL = ZERO
004730                OR SEUIL-TROUVE
004740         ADD WS-EVAL-EMPRISE TO WS-SOMME-SOUS-SCORES
004750         ADD 1 TO WS-NB-SOUS-SCORES
004760     END-IF.
004770
004780*    SOUS-SCORE COS (COEFFICIENT D'OCCUPATION DES SOLS) -
004790*    MEME PRINCIPE : FACULTATIF, IGNORE SI NON RENSEIGNE.
004800     IF C-COS > ZERO
004810         MOVE 50 TO WS-EVAL-COS
004820         MOVE 'N' TO WS-SEUIL-TROUVE
004830         PERFORM 2420-APPLIQUER-SEUIL-COS THRU 2420-EXIT
004840             VARYING WS-IDX-SEUIL FROM 5 BY -1
004850             UNTIL WS-IDX-SEUIL = ZERO
004860                OR SEUIL-TROUVE
004870         ADD WS-EVAL-COS TO WS-SOMME-SOUS-SCORES
004880         ADD 1 TO WS-NB-SOUS-SCORES
004890     END-IF.
004900
004910*    SOUS-SCORE ZONAGE - TOUJOURS RETENU, MEME QUAND LES DEUX
004920*    GRILLES CI-DESSUS SONT ABSENTES DE LA FICHE TRAITEE.
004930     PERFORM 2450-EVALUER-ZONAGE THRU 2450-EXIT.
004940     ADD WS-EVAL-ZONAGE TO WS-SOMME-SOUS-SCORES.
004950     ADD 1 TO WS-NB-SOUS-SCORES.
004960
004970*    MOYENNE DES 1 A 3 SOUS-SCORES RETENUS, ARRONDIE AU
004980*    CENTIEME SELON LA NORME DE STOCKAGE DES CHAMPS DE NOTE.
004990     COMPUTE C-EVAL-INVESTISSEMENT ROUNDED =
005000             WS-SOMME-SOUS-SCORES / WS-NB-SOUS-SCORES.
005010 2400-EXIT.
005020     EXIT.
005030
005040*    GRILLE EMPRISE AU SOL - VIDE PAR DEFAUT (PLUS HAUT SEUIL
005050*    ATTEINT D'ABORD, BALAYAGE DECROISSANT DES 5 POSITIONS).
005060*    ARRET AU PREMIER SEUIL ATTEINT (CF. ANOMALIE 2002-55 :
005070*    SANS CET ARRET LE DERNIER SEUIL TESTE, LE PLUS BAS,
005080*    ECRASAIT LE RESULTAT DU PREMIER MATCH DEJA TROUVE).
005090 2410-APPLIQUER-SEUIL-EMPRISE.
005100     IF SE-SEUIL (WS-IDX-SEUIL) > ZERO
005110         IF C-EMPRISE-SOL NOT < SE-SEUIL (WS-IDX-SEUIL)
005120             MOVE SE-SCORE (WS-IDX-SEUIL) TO WS-EVAL-EMPRISE
005130             MOVE 'Y' TO WS-SEUIL-TROUVE
005140         END-IF
005150     END-IF.
005160 2410-EXIT.
005170     EXIT.
005180
005190*    GRILLE COS - VIDE PAR DEFAUT (MEME PRINCIPE ET MEME ARRET
005200*    AU PREMIER MATCH QUE LA GRILLE EMPRISE CI-DESSUS).
005210 2420-APPLIQUER-SEUIL-COS.
005220     IF SC-SEUIL (WS-IDX-SEUIL) > ZERO
005230         IF C-COS NOT < SC-SEUIL (WS-IDX-SEUIL)
005240             MOVE SC-SCORE (WS-IDX-SEUIL) TO WS-EVAL-COS
005250             MOVE 'Y' TO WS-SEUIL-TROUVE
005260         END-IF
005270     END-IF.
005280 2420-EXIT.
005290     EXIT.
005300
005310*    ZONAGE - ECHELLE DE SOUS-CHAINES, 1ER MATCH GAGNE.
005320*    ATTENTION (CF. CAHIER DES CHARGES) : "COMMERCIAL" TESTE
005330*    AVANT "COMMERCIAL DE VOISINAGE" - CE DERNIER NE PEUT DONC
005340*    JAMAIS ETRE ATTEINT. ON LE CONSERVE QUAND MEME CAR C'EST
005350*    LE COMPORTEMENT DE L'ETUDE D'ORIGINE (CF. JOURNAL 11/07/96).
005360 2450-EVALUER-ZONAGE.
005370     MOVE 50 TO WS-EVAL-ZONAGE.
005380
005390     MOVE '商業'         TO WS-MOTIF-RECH.
005400     MOVE 2 TO WS-LONG-MOTIF.
005410     PERFORM 9450-CHERCHER-ZONAGE THRU 9450-EXIT.
005420     IF MOTIF-TROUVE
005430         MOVE 90 TO WS-EVAL-ZONAGE
005440         GO TO 2450-EXIT
005450     END-IF.
005460
005470     MOVE '近隣商業'       TO WS-MOTIF-RECH.
005480     MOVE 4 TO WS-LONG-MOTIF.
005490     PERFORM 9450-CHERCHER-ZONAGE THRU 9450-EXIT.
005500     IF MOTIF-TROUVE
005510         MOVE 80 TO WS-EVAL-ZONAGE
005520         GO TO 2450-EXIT
005530     END-IF.
005540
005550     MOVE '準工業'         TO WS-MOTIF-RECH.
005560     MOVE 3 TO WS-LONG-MOTIF.
005570     PERFORM 9450-CHERCHER-ZONAGE THRU 9450-EXIT.
005580     IF MOTIF-TROUVE
005590         MOVE 70 TO WS-EVAL-ZONAGE
005600         GO TO 2450-EXIT
005610     END-IF.
005620
005630     MOVE '第一種住居'     TO WS-MOTIF-RECH.
005640     MOVE 5 TO WS-LONG-MOTIF.
005650     PERFORM 9450-CHERCHER-ZONAGE THRU 9450-EXIT.
005660     IF MOTIF-TROUVE
005670         MOVE 60 TO WS-EVAL-ZONAGE
005680         GO TO 2450-EXIT
005690     END-IF.
005700
005710     MOVE '第二種住居'     TO WS-MOTIF-RECH.
005720     MOVE 5 TO WS-LONG-MOTIF.
005730     PERFORM 9450-CHERCHER-ZONAGE THRU 9450-EXIT.
005740     IF MOTIF-TROUVE
005750         MOVE 60 TO WS-EVAL-ZONAGE
005760         GO TO 2450-EXIT
005770     END-IF.
005780
005790     MOVE '第一種低層'     TO WS-MOTIF-RECH.
005800     MOVE 5 TO WS-LONG-MOTIF.
005810     PERFORM 9450-CHERCHER-ZONAGE THRU 9450-EXIT.
005820     IF MOTIF-TROUVE
005830         MOVE 40 TO WS-EVAL-ZONAGE
005840         GO TO 2450-EXIT
005850     END-IF.
005860
005870     MOVE '第二種低層'     TO WS-MOTIF-RECH.
005880     MOVE 5 TO WS-LONG-MOTIF.
005890     PERFORM 9450-CHERCHER-ZONAGE THRU 9450-EXIT.
005900     IF MOTIF-TROUVE
005910         MOVE 40 TO WS-EVAL-ZONAGE
005920     END-IF.
005930 2450-EXIT.
005940     EXIT.
005950
005960 9450-CHERCHER-ZONAGE.
005970*    BALAYAGE DU LIBELLE ZONAGE POUR UN MOTIF DONNE - APPELE
005980*    UNE FOIS PAR LIBELLE TESTE DANS L'ECHELLE CI-DESSOUS.
005990     MOVE 'N' TO WS-MOTIF-TROUVE.
006000     COMPUTE WS-LIMITE-RECH = 40 - WS-LONG-MOTIF + 1.
006010     PERFORM 9451-BALAYER-ZONAGE THRU 9451-EXIT
006020         VARYING WS-POS-RECH FROM 1 BY 1
006030         UNTIL WS-POS-RECH > WS-LIMITE-RECH
006040            OR MOTIF-TROUVE.
006050 9450-EXIT.
006060     EXIT.
006070
006080 9451-BALAYER-ZONAGE.
006090*    TEST D'UNE POSITION DU LIBELLE ZONAGE CONTRE LE MOTIF.
006100     IF C-ZONAGE (WS-POS-RECH : WS-LONG-MOTIF) =
006110        WS-MOTIF-RECH (1 : WS-LONG-MOTIF)
006120         MOVE 'Y' TO WS-MOTIF-TROUVE
006130     END-IF.
006140 9451-EXIT.
006150     EXIT.
006160
006170*    REGLE 5 - TOTAL PONDERE ET GRADE
006180 2500-EVALUER-TOTAL.
006190*    SCORE PONDERE : PRIX 30%, LOCALISATION 30%, SURFACE 20%,
006200*    INVESTISSEMENT 20% - SEUL CHAMP DE NOTATION SERVANT AU GRADE.
006210     COMPUTE C-SCORE-TOTAL ROUNDED =
006220             (C-EVAL-PRIX             * 0.30) +
006230             (C-EVAL-LOCALISATION     * 0.30) +
006240             (C-EVAL-SURFACE          * 0.20) +
006250             (C-EVAL-INVESTISSEMENT   * 0.20).
006260*    GRADE LETTRE S/A/B/C/D PAR PALIERS DE 10 POINTS.
006270     EVALUATE TRUE
006280         WHEN C-SCORE-TOTAL NOT < 90
006290             MOVE 'S' TO C-GRADE
006300         WHEN C-SCORE-TOTAL NOT < 80
006310             MOVE 'A' TO C-GRADE
006320         WHEN C-SCORE-TOTAL NOT < 70
006330             MOVE 'B' TO C-GRADE
006340         WHEN C-SCORE-TOTAL NOT < 60
006350             MOVE 'C' TO C-GRADE
006360         WHEN OTHER
006370             MOVE 'D' TO C-GRADE
006380     END-EVALUATE.
006390 2500-EXIT.
006400     EXIT.
006410
006420*    HORODATAGE SYSTEME - FENETRAGE DE SIECLE (CF. JOURNAL 98/99)
006430 2900-HORODATER.
006440     ACCEPT WS-DATA-SISTEMA FROM DATE.
006450     ACCEPT WS-HORA-SISTEMA FROM TIME.
006460*    ANNEE SUR 2 CHIFFRES (ACCEPT FROM DATE) - FENETRAGE DE
006470*    SIECLE : < 50 => 20XX, SINON 19XX (VOIR JOURNAL AN 2000).
006480     IF WS-AA-SISTEMA < 50
006490         COMPUTE WS-ANNEE-COMPLETE = 2000 + WS-AA-SISTEMA
006500     ELSE
006510         COMPUTE WS-ANNEE-COMPLETE = 1900 + WS-AA-SISTEMA
006520     END-IF.
006530     STRING WS-ANNEE-COMPLETE           DELIMITED BY SIZE
006540            '-'                         DELIMITED BY SIZE
006550            WS-MM-SISTEMA               DELIMITED BY SIZE
006560            '-'                         DELIMITED BY SIZE
006570            WS-DD-SISTEMA               DELIMITED BY SIZE
006580            ' '                         DELIMITED BY SIZE
006590            WS-HH-SISTEMA               DELIMITED BY SIZE
006600            ':'                         DELIMITED BY SIZE
006610            WS-MI-SISTEMA               DELIMITED BY SIZE
006620            ':'                         DELIMITED BY SIZE
006630            WS-SS-SISTEMA               DELIMITED BY SIZE
006640            INTO WS-HORODATAGE.
006650 2900-EXIT.
006660     EXIT.
006670
006680*===============================================================*
006690*    ARTICLE DE CONTROLE POUR LA FUSION                         *
006700*===============================================================*
006710
006720 8000-ECRIRE-CONTROLE.
006730*    UN SEUL ARTICLE, ECRIT APRES LA DERNIERE LECTURE - LA
006740*    FUSION S'EN SERT POUR SES PROPRES TOTAUX DE CONTROLE.
006750     MOVE WS-CPT-LUS     TO K-NB-LUS.
006760     MOVE WS-CPT-ERREURS TO K-NB-ERREURS.
006770     MOVE SPACES         TO FILLER IN K-CONTROLE-ENREG.
006780     WRITE K-CONTROLE-ENREG.
006790 8000-EXIT.
006800     EXIT.
006810
006820*===============================================================*
006830*    FIN DE TRAITEMENT                                          *
006840*===============================================================*
006850
006860 9000-FIN-TRAITEMENT.
006870     CLOSE PROPIN PROPSCR PROPCTL.
006880 9000-EXIT.
006890     EXIT.
006900
006910 FIN-PGM.
006920     STOP RUN.
