000100******************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     4-RESUME.
000130 AUTHOR.         F-X MARCHEIX.
000140 INSTALLATION.   CABINET DUMESNIL INFORMATIQUE - LYON.
000150 DATE-WRITTEN.   23/03/1987.
000160 DATE-COMPILED.
000170 SECURITY.       DIFFUSION RESTREINTE - DIRECTION IMMOBILIER.
000180******************************************************************
000190*    4-RESUME                                                   *
000200*    IMPRIME LE RESUME DE FIN DE PASSAGE BATCH : COMPTEURS DE    *
000210*    LA DERNIERE EXECUTION (LUS DANS L'HISTORIQUE RUNLOG) ET     *
000220*    LES 5 MEILLEURS BIENS ACTIFS DE GRADE S OU A (LUS DANS LA   *
000230*    DECHARGE PROPACT), DANS L'ORDRE DE LA NOTE DECROISSANTE.    *
000240******************************************************************
000250*    JOURNAL DES MODIFICATIONS                                  *
000260*----------------------------------------------------------------
000270* 23/03/1987 FXM  CREATION INITIALE - ETUDE DGI-OITA 86/014
000280* 14/06/1989 FXM  AJOUT TABLE TOP-5 PAR INSERTION (CF. ANNEXE 3)
000290* 30/11/1990 JMR  REVUE GENERALE SUITE AUDIT INTERNE N 90-441
000300* 09/10/1993 CDL  CORRECTION LECTURE DERNIER ARTICLE HISTORIQUE
000310* 25/02/1995 JMR  HARMONISATION LIBELLES RAPPORT (NORME DGI-95)
000320* 07/04/1998 CDL  MISE AU POINT AN 2000 - PAS D'IMPACT SUR CE PGM
000330* 19/11/1998 CDL  CONTROLE AN 2000 - RELECTURE ACCEPT FROM DATE
000340* 26/01/1999 JMR  AN 2000 - VALIDATION FINALE ET RECETTE QUALITE
000350* 11/02/2001 FXM  AJOUT LIGNE DUREE D'EXECUTION SUR LE RESUME
000360*                 (TICKET IMMO-201)
000370* 17/09/2002 CDL  CORRECTION CADRAGE COLONNE PRIX SUR LE RAPPORT
000380* 04/11/2015 PLB  CORRECTION ARRONDI NOTE TOP-5 - LA 2E DECIMALE
000390*                 ETAIT TRONQUEE AU LIEU D'ETRE ARRONDIE AVANT
000400*                 EDITION (ANOMALIE 2015-118)
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     UPSI-0 IS SW-FORCAGE-TRACE.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490
000500*    FICHIERS D'ENTREE DE CE PROGRAMME - LA DECHARGE DU MAITRE ET
000510*    L'HISTORIQUE DES PASSAGES, TOUS DEUX PRODUITS PAR 2-FUSION ET
000520*    JAMAIS MIS A JOUR ICI (CE PROGRAMME N'EST QU'UN LECTEUR).
000530*    Decharge a plat du maitre, sortie par 2-FUSION
000540     SELECT  PROPACT ASSIGN TO PROPACT
000550         ORGANIZATION LINE SEQUENTIAL.
000560
000570*    L'HISTORIQUE GRANDIT A CHAQUE PASSAGE (CF. 2-FUSION) - ON LE
000580*    LIT EN ENTIER POUR NE GARDER QUE LE TOUT DERNIER ARTICLE,
000590*    CELUI DU JOUR.
000600*    Historique des executions - on ne garde que le dernier
000610     SELECT  RUNLOG  ASSIGN TO RUNLOG
000620         ORGANIZATION LINE SEQUENTIAL.
000630
000640*    RAPPORT REMIS A L'OPERATEUR A L'ISSUE DE CHAQUE PASSAGE -
000650*    LARGEUR 132 COLONNES, LISTING CLASSIQUE.
000660*    Rapport de fin de passage
000670     SELECT  RESUME  ASSIGN TO RESUME
000680         ORGANIZATION LINE SEQUENTIAL.
000690
000700******************************************************************
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740*    FD PROPACT - MEME GABARIT QUE LA DECHARGE PRODUITE PAR
000750*    2-FUSION (VOIR CE PROGRAMME POUR LE DETAIL DES RUBRIQUES).
000760 FD  PROPACT.
000770 01  A-PROPRIETE-ENREG.
000780     05 A-ID-PROPRIETE          PIC X(20).
000790     05 A-DONNEES-PROPRIETE.
000800         10 A-TITRE                   PIC X(60).
000810         10 A-PRIX-TEXTE              PIC X(20).
000820         10 A-PRIX-NUMERIQUE         PIC 9(7).
000830         10 A-ADRESSE                 PIC X(60).
000840         10 A-SURFACE-TEXTE           PIC X(30).
000850         10 A-SURFACE-M2              PIC 9(6)V99.
000860         10 A-SURFACE-TSUBO           PIC 9(6)V99.
000870         10 A-STATION-PROCHE          PIC X(40).
000880         10 A-MINUTES-MARCHE          PIC 9(3).
000890         10 A-MARCHE-CONNUE           PIC X(1).
000900         10 A-EMPRISE-SOL             PIC 9(3).
000910         10 A-COS                     PIC 9(4).
000920         10 A-ZONAGE                  PIC X(40).
000930         10 A-URL                     PIC X(80).
000940     05 A-NOTATION.
000950         10 A-SCORE-TOTAL            PIC 9(3)V99.
000960         10 A-GRADE                  PIC X(1).
000970         10 A-EVAL-PRIX              PIC 9(3)V99.
000980         10 A-EVAL-LOCALISATION      PIC 9(3)V99.
000990         10 A-EVAL-SURFACE           PIC 9(3)V99.
001000         10 A-EVAL-INVESTISSEMENT    PIC 9(3)V99.
001010*    BLOC ETAT - ACTIF/INACTIF ET DATES, REPRIS DU MAITRE PAR
001020*    2-FUSION, JAMAIS RECALCULE ICI.
001030     05 A-ETAT.
001040         10 A-ACTIF                  PIC X(1).
001050         10 A-DATE-CAPTURE           PIC X(19).
001060         10 A-DATE-MAJ               PIC X(19).
001070     05 FILLER                       PIC X(05).
001080
001090*    VUE TRACE CLE + RESTE - NON UTILISEE PAR CE PROGRAMME, REPRISE
001100*    DE 2-FUSION PAR SYMETRIE DE GABARIT.
001110 01  A-PROPRIETE-TRACE REDEFINES A-PROPRIETE-ENREG.
001120     05 A-TRACE-ID-PROPRIETE   PIC X(20).
001130     05 A-TRACE-RESTE          PIC X(434).
001140
001150*    FD RUNLOG - UN ARTICLE PAR PASSAGE DE 2-FUSION : COMPTEURS DE
001160*    CONTROLE, STATUT ET MESSAGE DE FIN, DUREE D'EXECUTION.
001170 FD  RUNLOG.
001180 01  H-HISTORIQUE-ENREG.
001190     05 H-DATE-EXECUTION         PIC X(19).
001200     05 H-NB-TOTAL                PIC 9(5).
001210     05 H-NB-NOUVEAUX             PIC 9(5).
001220     05 H-NB-MAJ                  PIC 9(5).
001230     05 H-NB-DESACTIVES           PIC 9(5).
001240     05 H-NB-ERREURS              PIC 9(5).
001250     05 H-STATUT                  PIC X(10).
001260     05 H-MESSAGE                 PIC X(60).
001270     05 H-DUREE-SECONDES          PIC 9(6)V9.
001280     05 FILLER                    PIC X(05).
001290
001300*    MEME VUE TRACE QUE SUR LA DECHARGE, APPLIQUEE A L'ARTICLE
001310*    D'HISTORIQUE - NON UTILISEE NON PLUS.
001320 01  H-HISTORIQUE-TRACE REDEFINES H-HISTORIQUE-ENREG.
001330     05 H-TRACE-DATE          PIC X(19).
001340     05 H-TRACE-RESTE         PIC X(107).
001350
001360*    FD RESUME - LIGNE DE LISTING, CONSTRUITE PAR STRING DANS
001370*    3000-IMPRIMER-RESUME ET SES SOUS-PARAGRAPHES.
001380 FD  RESUME.
001390*    LIGNE DE LISTING UNIQUE - LE RAPPORT N'A QU'UN SEUL TYPE DE
001400*    LIGNE, CONTRAIREMENT A 5-STATUT QUI EN DISTINGUE PLUSIEURS.
001410 01  R-LIGNE-ENREG                PIC X(132).
001420
001430******************************************************************
001440 WORKING-STORAGE SECTION.
001450
001460*    COMPTEUR ET INDICES DE LA TABLE TOP-5 - WS-NB-TOP NE DEPASSE
001470*    JAMAIS 5, WS-IDX-TOP ET WS-POS-INSERT SERVENT DE SUBSCRIPTS
001480*    AUX PARAGRAPHES D'INSERTION CI-DESSOUS.
001490 77  WS-NB-TOP                    PIC 9(1)  COMP VALUE 0.
001500 77  WS-IDX-TOP                   PIC 9(1)  COMP.
001510 77  WS-POS-INSERT                PIC 9(1)  COMP.
001520
001530 1   WORKING-DATA-MANAGER.
001540
001550*    ZONE DE TRAVAIL POUR LE DERNIER HISTORIQUE - ON NE SAIT PAS A
001560*    L'AVANCE COMBIEN D'ARTICLES RUNLOG CONTIENT, DONC ON LES LIT
001570*    TOUS ET ON ECRASE CETTE ZONE A CHAQUE LECTURE.
001580*    Dernier article lu dans RUNLOG (il n'y a pas de cle - on
001590*    relit le fichier jusqu'au bout et on garde le dernier)
001600     05 WS-DERNIER-HISTO.
001610         10 WS-H-DATE-EXECUTION   PIC X(19).
001620         10 WS-H-NB-TOTAL         PIC 9(5).
001630         10 WS-H-NB-NOUVEAUX      PIC 9(5).
001640         10 WS-H-NB-MAJ           PIC 9(5).
001650         10 WS-H-NB-DESACTIVES    PIC 9(5).
001660         10 WS-H-NB-ERREURS       PIC 9(5).
001670         10 WS-H-STATUT           PIC X(10).
001680         10 WS-H-DUREE-SECONDES   PIC 9(6)V9.
001690*    DRAPEAU 'AU MOINS UN ARTICLE LU' - NON TESTE AILLEURS QUE PAR
001700*    HABITUDE DE SYMETRIE AVEC WS-VU-TROUVE DE 2-FUSION.
001710     05 WS-HISTO-TROUVE           PIC X(1) VALUE 'N'.
001720         88  HISTO-TROUVE             VALUE 'Y'.
001730     05 WS-DERNIER-HISTO-R REDEFINES WS-DERNIER-HISTO.
001740         10 WS-HR-ANNEE           PIC X(04).
001750         10 WS-HR-RESTE           PIC X(57).
001760
001770*    TECHNIQUE D'INSERTION CLASSIQUE : ON CHERCHE LA PREMIERE CASE
001780*    DONT LA NOTE EST INFERIEURE A CELLE DU BIEN COURANT, ON
001790*    DECALE LES CASES SUIVANTES D'UN CRAN VERS LE BAS (LE 5EME
001800*    SORT DE LA TABLE), PUIS ON INSERE. SIMPLE ET SUFFISANT POUR
001810*    UNE TABLE DE 5 LIGNES - PAS BESOIN D'UN TRI GENERAL.
001820*    Table des 5 meilleurs biens S/A - alimentee par insertion
001830*    au fil de la lecture de PROPACT (cf. JOURNAL 14/06/89)
001840     05 TABLE-TOP.
001850         10 TOP-LIGNE OCCURS 5 TIMES.
001860             15 TOP-GRADE         PIC X(1)    VALUE SPACE.
001870             15 TOP-SCORE         PIC 9(3)V99 VALUE 0.
001880             15 TOP-TITRE         PIC X(60)   VALUE SPACES.
001890             15 TOP-PRIX-TEXTE    PIC X(20)   VALUE SPACES.
001900             15 TOP-ADRESSE       PIC X(60)   VALUE SPACES.
001910
001920*    COPIE DU GRADE COURANT POUR LE TEST 88 CI-DESSOUS - 88 NE
001930*    PEUT PAS PORTER DIRECTEMENT SUR A-GRADE (ITEM DE FICHIER).
001940     05 WS-GRADE-RETENU           PIC X(1).
001950         88  GRADE-RETENU-TOP         VALUE 'S' 'A'.
001960
001970*    ZONES EDITEES POUR L'IMPRESSION - UNE PAR COMPTEUR, EVITE DE
001980*    PERDRE LE CADRAGE A DROITE EN SORTANT DES ZONES COMP.
001990     05 WS-TOTAL-EDIT             PIC ZZZZ9.
002000     05 WS-NOUVEAUX-EDIT          PIC ZZZZ9.
002010     05 WS-MAJ-EDIT               PIC ZZZZ9.
002020     05 WS-ERREURS-EDIT           PIC ZZZZ9.
002030     05 WS-DUREE-EDIT             PIC ZZZZ9.9.
002040     05 WS-SCORE-1DEC             PIC 9(3)V9  COMP.
002050     05 WS-SCORE-EDIT             PIC ZZ9.9.
002060
002070*    DEUX DRAPEAUX DE FIN DISTINCTS CAR PROPACT ET RUNLOG SONT LUS
002080*    DANS DEUX BOUCLES SEPAREES, PAS EN PARALLELE.
002090 1   FILE-WORKING-MANAGER.
002100* ++===                                fin article rencontre ===++
002110     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
002120         88  FF                              VALUE  HIGH-VALUE.
002130     05  FIN-HISTO                PIC  X(01) VALUE  SPACE.
002140         88  FH                              VALUE  HIGH-VALUE.
002150
002160******************************************************************
002170 PROCEDURE DIVISION.
002180*    CHARPENTE DU PROGRAMME - HISTORIQUE PUIS DECHARGE, CHACUN
002190*    DANS SA PROPRE BOUCLE, PUIS IMPRESSION ET FERMETURE.
002200 MAIN-PROCEDURE.
002210
002220     PERFORM 0000-DEBUT-TRAITEMENT THRU 0000-EXIT.
002230     PERFORM 1000-LIRE-HISTORIQUE THRU 1000-EXIT
002240         UNTIL FH.
002250     PERFORM 2000-LIRE-PROPACT THRU 2000-EXIT
002260         UNTIL FF.
002270     PERFORM 3000-IMPRIMER-RESUME THRU 3000-EXIT.
002280     PERFORM 9000-FIN-TRAITEMENT THRU 9000-EXIT.
002290     GO TO FIN-PGM.
002300
002310*===============================================================*
002320*    INITIALISATION                                             *
002330*===============================================================*
002340
002350*    OUVERTURE DES TROIS FICHIERS ET INITIALISATION DES DEUX
002360*    INDICATEURS DE FIN (UN PAR FICHIER D'ENTREE, CAR ILS NE SONT
002370*    PAS LUS AU MEME RYTHME).
002380 0000-DEBUT-TRAITEMENT.
002390     OPEN INPUT  PROPACT.
002400     OPEN INPUT  RUNLOG.
002410     OPEN OUTPUT RESUME.
002420     MOVE SPACE TO FIN-ENREG FIN-HISTO.
002430 0000-EXIT.
002440     EXIT.
002450
002460*===============================================================*
002470*    HISTORIQUE - ON NE GARDE QUE LE DERNIER ARTICLE LU          *
002480*===============================================================*
002490
002500*    A CHAQUE LECTURE ON ECRASE WS-DERNIER-HISTO AVEC L'ARTICLE
002510*    COURANT - QUAND ON ATTEINT LA FIN DE FICHIER, CETTE ZONE
002520*    CONTIENT DONC LE DERNIER ARTICLE, C'EST A DIRE LE PASSAGE DU
002530*    JOUR (CORRECTION DU 09/10/1993, CF. JOURNAL).
002540 1000-LIRE-HISTORIQUE.
002550     READ RUNLOG
002560         AT END
002570             SET FH TO TRUE
002580             GO TO 1000-EXIT
002590     END-READ.
002600*    RECOPIE CHAMP A CHAMP PLUTOT QUE MOVE DE GROUPE - LES DEUX
002610*    GROUPES NE SONT PAS EN PHASE BYTE A BYTE (FILLER DE H- ABSENT
002620*    COTE WS-).
002630     MOVE H-DATE-EXECUTION  TO WS-H-DATE-EXECUTION.
002640     MOVE H-NB-TOTAL        TO WS-H-NB-TOTAL.
002650     MOVE H-NB-NOUVEAUX     TO WS-H-NB-NOUVEAUX.
002660     MOVE H-NB-MAJ          TO WS-H-NB-MAJ.
002670     MOVE H-NB-DESACTIVES   TO WS-H-NB-DESACTIVES.
002680     MOVE H-NB-ERREURS      TO WS-H-NB-ERREURS.
002690     MOVE H-STATUT          TO WS-H-STATUT.
002700     MOVE H-DUREE-SECONDES  TO WS-H-DUREE-SECONDES.
002710     SET HISTO-TROUVE       TO TRUE.
002720 1000-EXIT.
002730     EXIT.
002740
002750*===============================================================*
002760*    DECHARGE DU MAITRE - SELECTION DES 5 MEILLEURS S/A          *
002770*===============================================================*
002780
002790*    PARCOURT LA DECHARGE DU MAITRE ET SOUMET CHAQUE BIEN ACTIF DE
002800*    GRADE S OU A A LA TABLE TOP-5. LES GRADES B, C, D ET LES
002810*    BIENS DESACTIVES SONT IGNORES DES CE NIVEAU.
002820 2000-LIRE-PROPACT.
002830     READ PROPACT
002840         AT END
002850             SET FF TO TRUE
002860             GO TO 2000-EXIT
002870     END-READ.
002880*    SEULS LES BIENS ACTIFS DE GRADE S OU A SONT SOUMIS A LA TABLE -
002890*    LES AUTRES GRADES NE FIGURENT JAMAIS DANS LE TOP-5.
002900     MOVE A-GRADE TO WS-GRADE-RETENU.
002910     IF A-ACTIF = 'Y' AND GRADE-RETENU-TOP
002920         PERFORM 2100-INSERER-TOP THRU 2100-EXIT
002930     END-IF.
002940 2000-EXIT.
002950     EXIT.
002960
002970*    RECHERCHE DE LA POSITION D'INSERTION (NOTE DECROISSANTE)
002980 2100-INSERER-TOP.
002990*    ZERO = 'PAS DE POSITION TROUVEE' - LE BALAYAGE S'ARRETE DES
003000*    QU'UNE POSITION EST TROUVEE (VOIR LA CONDITION UNTIL).
003010     MOVE ZERO TO WS-POS-INSERT.
003020     PERFORM 2110-CHERCHER-POSITION THRU 2110-EXIT
003030         VARYING WS-IDX-TOP FROM 1 BY 1
003040         UNTIL WS-IDX-TOP > 5
003050            OR WS-POS-INSERT NOT = ZERO.
003060     IF WS-POS-INSERT = ZERO
003070         GO TO 2100-EXIT
003080     END-IF.
003090*    DECALAGE VERS LE BAS - LE 5EME EN PLACE SORT DE LA TABLE
003100     PERFORM 2120-DECALER-TABLE THRU 2120-EXIT
003110         VARYING WS-IDX-TOP FROM 5 BY -1
003120         UNTIL WS-IDX-TOP NOT > WS-POS-INSERT.
003130     MOVE A-GRADE      TO TOP-GRADE (WS-POS-INSERT).
003140     MOVE A-SCORE-TOTAL TO TOP-SCORE (WS-POS-INSERT).
003150     MOVE A-TITRE      TO TOP-TITRE (WS-POS-INSERT).
003160     MOVE A-PRIX-TEXTE TO TOP-PRIX-TEXTE (WS-POS-INSERT).
003170     MOVE A-ADRESSE    TO TOP-ADRESSE (WS-POS-INSERT).
003180     IF WS-NB-TOP < 5
003190         ADD 1 TO WS-NB-TOP
003200     END-IF.
003210 2100-EXIT.
003220     EXIT.
003230
003240*    TESTE LA CASE WS-IDX-TOP DE LA TABLE - LA PREMIERE CASE VIDE
003250*    OU DE NOTE INFERIEURE DEVIENT LA POSITION D'INSERTION.
003260 2110-CHERCHER-POSITION.
003270     IF A-SCORE-TOTAL > TOP-SCORE (WS-IDX-TOP)
003280         MOVE WS-IDX-TOP TO WS-POS-INSERT
003290     END-IF.
003300 2110-EXIT.
003310     EXIT.
003320
003330*    DECALE LA CASE WS-IDX-TOP-1 VERS WS-IDX-TOP, DE BAS EN HAUT,
003340*    POUR LIBERER LA POSITION D'INSERTION SANS ECRASER DE DONNEES.
003350 2120-DECALER-TABLE.
003360     MOVE TOP-LIGNE (WS-IDX-TOP - 1) TO TOP-LIGNE (WS-IDX-TOP).
003370 2120-EXIT.
003380     EXIT.
003390
003400*===============================================================*
003410*    IMPRESSION DU RESUME DE FIN DE PASSAGE                     *
003420*===============================================================*
003430
003440*    PRODUIT LE RAPPORT COMPLET : BANDEAU DE TITRE, COMPTEURS DU
003450*    DERNIER PASSAGE, DUREE D'EXECUTION PUIS LA LISTE DES BIENS
003460*    TOP-5 (S'IL Y EN A - LA TABLE PEUT RESTER VIDE SI AUCUN BIEN
003470*    ACTIF N'EST DE GRADE S OU A).
003480 3000-IMPRIMER-RESUME.
003490*    BANDEAU DE SEPARATION EN DEBUT D'ETAT - MEME CONVENTION QUE
003500*    5-STATUT POUR UNE PRESENTATION HOMOGENE ENTRE LES DEUX ETATS.
003510     MOVE ALL '=' TO R-LIGNE-ENREG.
003520     WRITE R-LIGNE-ENREG.
003530
003540     MOVE SPACES TO R-LIGNE-ENREG.
003550     STRING '実行結果サマリー  (run result summary)'
003560             DELIMITED BY SIZE
003570             INTO R-LIGNE-ENREG.
003580     WRITE R-LIGNE-ENREG.
003590
003600*    LIGNE DES QUATRE COMPTEURS DU PASSAGE - LIBELLES EN JAPONAIS
003610*    COMME LE RESTE DES ETATS DE CETTE APPLICATION (CF. NORME
003620*    DGI-95, JOURNAL 25/02/1995).
003630     MOVE WS-H-NB-TOTAL    TO WS-TOTAL-EDIT.
003640     MOVE WS-H-NB-NOUVEAUX TO WS-NOUVEAUX-EDIT.
003650     MOVE WS-H-NB-MAJ      TO WS-MAJ-EDIT.
003660     MOVE WS-H-NB-ERREURS  TO WS-ERREURS-EDIT.
003670     MOVE SPACES TO R-LIGNE-ENREG.
003680     STRING '総処理件数: '     DELIMITED BY SIZE
003690            WS-TOTAL-EDIT      DELIMITED BY SIZE
003700            '件 / 新規物件: '  DELIMITED BY SIZE
003710            WS-NOUVEAUX-EDIT   DELIMITED BY SIZE
003720            '件 / 更新物件: '  DELIMITED BY SIZE
003730            WS-MAJ-EDIT        DELIMITED BY SIZE
003740            '件 / エラー: '    DELIMITED BY SIZE
003750            WS-ERREURS-EDIT    DELIMITED BY SIZE
003760            '件'               DELIMITED BY SIZE
003770            INTO R-LIGNE-ENREG.
003780     WRITE R-LIGNE-ENREG.
003790
003800*    LIGNE DE DUREE D'EXECUTION - SEPAREE DE LA LIGNE DES COMPTEURS
003810*    POUR NE PAS DEPASSER LA LARGEUR DE COLONNE DU LISTING.
003820     MOVE WS-H-DUREE-SECONDES TO WS-DUREE-EDIT.
003830     MOVE SPACES TO R-LIGNE-ENREG.
003840     STRING '実行時間: '   DELIMITED BY SIZE
003850            WS-DUREE-EDIT  DELIMITED BY SIZE
003860            '秒'           DELIMITED BY SIZE
003870            INTO R-LIGNE-ENREG.
003880     WRITE R-LIGNE-ENREG.
003890
003900     MOVE SPACES TO R-LIGNE-ENREG.
003910*    TITRE DE LA SECTION TOP-5 - IMPRIME MEME QUAND LA TABLE EST
003920*    VIDE (CF. TEST WS-NB-TOP > ZERO CI-DESSOUS, QUI NE CONDITIONNE
003930*    QUE LE DETAIL, PAS LE TITRE).
003940     STRING '高ランク物件（S/A級）'  DELIMITED BY SIZE
003950            INTO R-LIGNE-ENREG.
003960     WRITE R-LIGNE-ENREG.
003970
003980     IF WS-NB-TOP > ZERO
003990         PERFORM 3100-IMPRIMER-TOP THRU 3100-EXIT
004000             VARYING WS-IDX-TOP FROM 1 BY 1
004010             UNTIL WS-IDX-TOP > WS-NB-TOP
004020     END-IF.
004030 3000-EXIT.
004040     EXIT.
004050
004060*    IMPRIME UNE LIGNE DE LA TABLE TOP-5 - LE SCORE DOIT PASSER PAR
004070*    UNE ZONE EDITEE (WS-SCORE-EDIT) AVANT LE STRING, FAUTE DE QUOI
004080*    LE POINT DECIMAL DISPARAIT EN SORTIE. LE PASSAGE PAR
004090*    WS-SCORE-1DEC ROUNDED EST OBLIGATOIRE CAR TOP-SCORE EST CADRE
004100*    SUR 2 DECIMALES (V99) ALORS QUE L'ETAT N'EN IMPRIME QU'UNE -
004110*    UN MOVE DIRECT TRONQUERAIT LA 2E DECIMALE AU LIEU DE L'ARRONDIR.
004120 3100-IMPRIMER-TOP.
004130     COMPUTE WS-SCORE-1DEC ROUNDED = TOP-SCORE (WS-IDX-TOP).
004140     MOVE WS-SCORE-1DEC TO WS-SCORE-EDIT.
004150     MOVE SPACES TO R-LIGNE-ENREG.
004160     STRING TOP-GRADE (WS-IDX-TOP)    DELIMITED BY SIZE
004170            '級 ('                    DELIMITED BY SIZE
004180            WS-SCORE-EDIT             DELIMITED BY SIZE
004190            '点) - '                  DELIMITED BY SIZE
004200            TOP-TITRE (WS-IDX-TOP)    DELIMITED BY SIZE
004210            ' - '                     DELIMITED BY SIZE
004220            TOP-PRIX-TEXTE (WS-IDX-TOP) DELIMITED BY SIZE
004230            ' - '                     DELIMITED BY SIZE
004240            TOP-ADRESSE (WS-IDX-TOP)  DELIMITED BY SIZE
004250            INTO R-LIGNE-ENREG.
004260     WRITE R-LIGNE-ENREG.
004270 3100-EXIT.
004280     EXIT.
004290
004300*===============================================================*
004310*    FIN DE TRAITEMENT                                          *
004320*===============================================================*
004330
004340*    FERMETURE DES TROIS FICHIERS - AUCUN AUTRE TRAITEMENT DE FIN,
004350*    CE PROGRAMME NE MET RIEN A JOUR.
004360 9000-FIN-TRAITEMENT.
004370     CLOSE PROPACT RUNLOG RESUME.
004380 9000-EXIT.
004390     EXIT.
004400
004410 FIN-PGM.
004420     STOP RUN.
