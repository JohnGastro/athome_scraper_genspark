000100******************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.     5-STATUT.
000130 AUTHOR.         K. ROPITAL.
000140 INSTALLATION.   CABINET DUMESNIL INFORMATIQUE - LYON.
000150 DATE-WRITTEN.   25/03/1991.
000160 DATE-COMPILED.
000170 SECURITY.       DIFFUSION RESTREINTE - DIRECTION IMMOBILIER.
000180******************************************************************
000190*    5-STATUT                                                   *
000200*    COMMANDE AUTONOME DE CONSULTATION : NOMBRE DE BIENS ACTIFS, *
000210*    REPARTITION PAR GRADE AVEC BARRE-GRAPHE, DATE/COMPTEURS DE  *
000220*    LA DERNIERE EXECUTION (RUNLOG), ET TOP 5 DES BIENS HAUT DE  *
000230*    GRADE (S/A) PRESENTE EN CADRE, SUR LE MODELE DE L'ETAT DES  *
000240*    ANOMALIES DU SERVICE DES CONTRIBUABLES.                    *
000250******************************************************************
000260*    JOURNAL DES MODIFICATIONS                                  *
000270*----------------------------------------------------------------
000280* 25/03/1991 KR   CREATION INITIALE - ETUDE DGI-OITA 86/014
000290* 18/03/1992 KR   AJOUT BARRE-GRAPHE PAR GRADE (1 BLOC / 2 BIENS)
000300* 30/11/1993 JMR  REVUE GENERALE SUITE AUDIT INTERNE N 90-441
000310* 25/02/1995 JMR  HARMONISATION LIBELLES RAPPORT (NORME DGI-95)
000320* 07/04/1998 CDL  MISE AU POINT AN 2000 - PAS D'IMPACT SUR CE PGM
000330* 19/11/1998 CDL  CONTROLE AN 2000 - RELECTURE ACCEPT FROM DATE
000340* 26/01/1999 JMR  AN 2000 - VALIDATION FINALE ET RECETTE QUALITE
000350* 11/02/2001 FXM  AJOUT COMPTAGE PAR GRADE AVEC BARRE-GRAPHE
000360*                 (5 OCCURRENCES, TICKET IMMO-201)
000370* 17/09/2002 KR   CORRECTION CADRAGE CADRE TOP 5 (ANOMALIE 2002-71)
000380* 04/11/2015 PLB  CORRECTION ARRONDI NOTE TOP-5 - LA 2E DECIMALE
000390*                 ETAIT TRONQUEE AU LIEU D'ETRE ARRONDIE AVANT
000400*                 EDITION (ANOMALIE 2015-118)
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     UPSI-0 IS SW-FORCAGE-TRACE.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490
000500*    FICHIERS D'ENTREE - DECHARGE DU MAITRE ET HISTORIQUE DES
000510*    PASSAGES, TOUS DEUX PRODUITS PAR 2-FUSION. COMMANDE DE PURE
000520*    CONSULTATION, AUCUNE MISE A JOUR.
000530*    Decharge a plat du maitre, sortie par 2-FUSION
000540     SELECT  PROPACT ASSIGN TO PROPACT
000550         ORGANIZATION LINE SEQUENTIAL.
000560
000570*    Historique des executions - on ne garde que le dernier
000580     SELECT  RUNLOG  ASSIGN TO RUNLOG
000590         ORGANIZATION LINE SEQUENTIAL.
000600
000610*    RAPPORT DE STATUT - PEUT ETRE LANCE A TOUT MOMENT PAR
000620*    L'OPERATEUR, INDEPENDAMMENT DU PASSAGE BATCH QUOTIDIEN.
000630*    Etat de statut imprime par la commande
000640     SELECT  STATUT  ASSIGN TO STATUT
000650         ORGANIZATION LINE SEQUENTIAL.
000660
000670******************************************************************
000680 DATA DIVISION.
000690 FILE SECTION.
000700
000710*    FD PROPACT - MEME GABARIT QUE LA DECHARGE PRODUITE PAR
000720*    2-FUSION.
000730 FD  PROPACT.
000740 01  A-PROPRIETE-ENREG.
000750     05 A-ID-PROPRIETE          PIC X(20).
000760     05 A-DONNEES-PROPRIETE.
000770         10 A-TITRE                   PIC X(60).
000780         10 A-PRIX-TEXTE              PIC X(20).
000790         10 A-PRIX-NUMERIQUE         PIC 9(7).
000800         10 A-ADRESSE                 PIC X(60).
000810         10 A-SURFACE-TEXTE           PIC X(30).
000820         10 A-SURFACE-M2              PIC 9(6)V99.
000830         10 A-SURFACE-TSUBO           PIC 9(6)V99.
000840         10 A-STATION-PROCHE          PIC X(40).
000850         10 A-MINUTES-MARCHE          PIC 9(3).
000860         10 A-MARCHE-CONNUE           PIC X(1).
000870         10 A-EMPRISE-SOL             PIC 9(3).
000880         10 A-COS                     PIC 9(4).
000890         10 A-ZONAGE                  PIC X(40).
000900         10 A-URL                     PIC X(80).
000910     05 A-NOTATION.
000920         10 A-SCORE-TOTAL            PIC 9(3)V99.
000930         10 A-GRADE                  PIC X(1).
000940         10 A-EVAL-PRIX              PIC 9(3)V99.
000950         10 A-EVAL-LOCALISATION      PIC 9(3)V99.
000960         10 A-EVAL-SURFACE           PIC 9(3)V99.
000970         10 A-EVAL-INVESTISSEMENT    PIC 9(3)V99.
000980*    BLOC ETAT - ACTIF/INACTIF ET DATES, REPRIS DU MAITRE PAR
000990*    2-FUSION, JAMAIS RECALCULE ICI.
001000     05 A-ETAT.
001010         10 A-ACTIF                  PIC X(1).
001020         10 A-DATE-CAPTURE           PIC X(19).
001030         10 A-DATE-MAJ               PIC X(19).
001040     05 FILLER                       PIC X(05).
001050
001060*    VUE TRACE CLE + RESTE - NON UTILISEE PAR CE PROGRAMME, REPRISE
001070*    DE 2-FUSION PAR SYMETRIE DE GABARIT.
001080 01  A-PROPRIETE-TRACE REDEFINES A-PROPRIETE-ENREG.
001090     05 A-TRACE-ID-PROPRIETE   PIC X(20).
001100     05 A-TRACE-RESTE          PIC X(434).
001110
001120*    FD RUNLOG - MEME GABARIT QUE L'HISTORIQUE PRODUIT PAR 2-FUSION.
001130 FD  RUNLOG.
001140 01  H-HISTORIQUE-ENREG.
001150     05 H-DATE-EXECUTION         PIC X(19).
001160     05 H-NB-TOTAL                PIC 9(5).
001170     05 H-NB-NOUVEAUX             PIC 9(5).
001180     05 H-NB-MAJ                  PIC 9(5).
001190     05 H-NB-DESACTIVES           PIC 9(5).
001200     05 H-NB-ERREURS              PIC 9(5).
001210     05 H-STATUT                  PIC X(10).
001220     05 H-MESSAGE                 PIC X(60).
001230     05 H-DUREE-SECONDES          PIC 9(6)V9.
001240     05 FILLER                    PIC X(05).
001250
001260*    MEME VUE TRACE QUE SUR LA DECHARGE, APPLIQUEE A L'ARTICLE
001270*    D'HISTORIQUE - NON UTILISEE NON PLUS.
001280 01  H-HISTORIQUE-TRACE REDEFINES H-HISTORIQUE-ENREG.
001290     05 H-TRACE-DATE          PIC X(19).
001300     05 H-TRACE-RESTE         PIC X(107).
001310
001320*    FD STATUT - LIGNE DE LISTING DE LA COMMANDE, 132 COLONNES COMME
001330*    LES AUTRES ETATS DE CETTE APPLICATION.
001340 FD  STATUT.
001350*    LIGNE DE LISTING UNIQUE - TOUTES LES LIGNES DE CETTE COMMANDE
001360*    (CORPS, BARRE-GRAPHE ET CADRE) Y TRANSITENT TOUR A TOUR.
001370 01  S-LIGNE-ENREG                PIC X(132).
001380
001390******************************************************************
001400 WORKING-STORAGE SECTION.
001410
001420*    COMPTEURS ET INDICES - TROIS JEUX DISTINCTS : TABLE TOP-5
001430*    (WS-NB-TOP/WS-IDX-TOP/WS-POS-INSERT), TABLE DE REPARTITION PAR
001440*    GRADE (WS-IDX-GRADE) ET CONSTRUCTION DE LA BARRE-GRAPHE
001450*    (WS-IDX-BARRE/WS-NB-BLOCS).
001460 77  WS-NB-TOP                    PIC 9(1)  COMP VALUE 0.
001470 77  WS-IDX-TOP                   PIC 9(1)  COMP.
001480 77  WS-POS-INSERT                PIC 9(1)  COMP.
001490 77  WS-IDX-GRADE                 PIC 9(1)  COMP.
001500 77  WS-IDX-BARRE                 PIC 9(2)  COMP.
001510 77  WS-NB-BLOCS                  PIC 9(3)  COMP.
001520
001530 1   WORKING-DATA-MANAGER.
001540
001550*    ZONE DE TRAVAIL POUR LE DERNIER HISTORIQUE, MEME TECHNIQUE QUE
001560*    DANS 4-RESUME (LECTURE COMPLETE, ON NE GARDE QUE LE DERNIER).
001570*    Dernier article lu dans RUNLOG (il n'y a pas de cle - on
001580*    relit le fichier jusqu'au bout et on garde le dernier)
001590     05 WS-DERNIER-HISTO.
001600         10 WS-H-DATE-EXECUTION   PIC X(19).
001610         10 WS-H-NB-TOTAL         PIC 9(5).
001620         10 WS-H-NB-NOUVEAUX      PIC 9(5).
001630         10 WS-H-NB-MAJ           PIC 9(5).
001640         10 WS-H-NB-DESACTIVES    PIC 9(5).
001650         10 WS-H-NB-ERREURS       PIC 9(5).
001660         10 WS-H-STATUT           PIC X(10).
001670         10 WS-H-DUREE-SECONDES   PIC 9(6)V9.
001680*    DRAPEAU 'AU MOINS UN ARTICLE LU' - PAR SYMETRIE AVEC 4-RESUME,
001690*    NON TESTE AILLEURS DANS CE PROGRAMME.
001700     05 WS-HISTO-TROUVE           PIC X(1) VALUE 'N'.
001710         88  HISTO-TROUVE             VALUE 'Y'.
001720     05 WS-DERNIER-HISTO-R REDEFINES WS-DERNIER-HISTO.
001730         10 WS-HR-ANNEE           PIC X(04).
001740         10 WS-HR-RESTE           PIC X(57).
001750
001760*    TABLE DES 5 GRADES - INITIALISEE EN 0000-DEBUT-TRAITEMENT AVEC
001770*    LES LIBELLES S/A/B/C/D DANS L'ORDRE, PUIS LE COMPTEUR DE
001780*    CHAQUE GRADE EST INCREMENTE AU FIL DE LA LECTURE DE PROPACT.
001790*    Compteur d'actifs et table de repartition par grade
001800     05 WS-CPT-ACTIFS             PIC 9(5)  COMP VALUE 0.
001810     05 TABLE-GRADES.
001820         10 LIGNE-GRADE OCCURS 5 TIMES.
001830             15 GRADE-LIBELLE     PIC X(1).
001840             15 GRADE-COMPTEUR    PIC 9(5)  COMP VALUE 0.
001850
001860*    MEME TECHNIQUE D'INSERTION QUE DANS 4-RESUME - VOIR CE
001870*    PROGRAMME POUR LE DETAIL DE L'ALGORITHME.
001880*    Table des 5 meilleurs biens S/A - alimentee par insertion
001890*    au fil de la lecture de PROPACT (cf. JOURNAL 18/03/92)
001900     05 TABLE-TOP.
001910         10 TOP-LIGNE OCCURS 5 TIMES.
001920             15 TOP-GRADE         PIC X(1)    VALUE SPACE.
001930             15 TOP-SCORE         PIC 9(3)V99 VALUE 0.
001940             15 TOP-TITRE         PIC X(60)   VALUE SPACES.
001950             15 TOP-PRIX-TEXTE    PIC X(20)   VALUE SPACES.
001960             15 TOP-ADRESSE       PIC X(60)   VALUE SPACES.
001970
001980*    COPIE DU GRADE COURANT POUR LE TEST 88 GRADE-RETENU-TOP - 88 NE
001990*    PEUT PAS PORTER DIRECTEMENT SUR A-GRADE (ITEM DE FICHIER).
002000     05 WS-GRADE-RETENU           PIC X(1).
002010         88  GRADE-RETENU-TOP         VALUE 'S' 'A'.
002020
002030*    ZONE DE CONSTRUCTION DE LA BARRE-GRAPHE ET ZONES DE TRONCATURE
002040*    POUR LE CADRE TOP-5 (CF. JOURNAL 17/09/2002).
002050     05 WS-BARRE                  PIC X(50).
002060     05 WS-TITRE-30                PIC X(30).
002070     05 WS-ADRESSE-20              PIC X(20).
002080
002090*    ZONES EDITEES POUR L'IMPRESSION - UNE PAR COMPTEUR, EVITE DE
002100*    PERDRE LE CADRAGE A DROITE EN SORTANT DES ZONES COMP.
002110     05 WS-ACTIFS-EDIT            PIC ZZZZ9.
002120     05 WS-GRADE-CPT-EDIT         PIC ZZZ9.
002130     05 WS-NOUVEAUX-EDIT          PIC ZZZZ9.
002140     05 WS-TOTAL-EDIT             PIC ZZZZ9.
002150     05 WS-SCORE-1DEC             PIC 9(3)V9  COMP.
002160     05 WS-SCORE-EDIT             PIC ZZ9.9.
002170
002180*    LE CADRE IMITE LA PRESENTATION DE L'ETAT DES ANOMALIES DU
002190*    SERVICE DES CONTRIBUABLES (CF. TEINTE MAISON DE CES RAPPORTS -
002200*    BORDURE +---+, TITRE CENTRE, CORPS ENCADRE).
002210*    Cadre du TOP 5, sur le modele de l'etat des anomalies
002220     05 CADRE-LIGNE.
002230*    COIN GAUCHE DU CADRE.
002240         10 FILLER PIC X     VALUE '+'.
002250*    TRAIT HORIZONTAL DU CADRE, 60 TIRETS.
002260         10 FILLER PIC X(60) VALUE ALL '-'.
002270         10 FILLER PIC X     VALUE '+'.
002280
002290     05 CADRE-TITRE PIC X(62) VALUE
002300         '| 高ランク物件 TOP5                                         |'.
002310
002320*    DEUX DRAPEAUX DE FIN DISTINCTS CAR PROPACT ET RUNLOG SONT LUS
002330*    DANS DEUX BOUCLES SEPAREES, PAS EN PARALLELE.
002340 1   FILE-WORKING-MANAGER.
002350* ++===                                fin article rencontre ===++
002360     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
002370         88  FF                              VALUE  HIGH-VALUE.
002380     05  FIN-HISTO                PIC  X(01) VALUE  SPACE.
002390         88  FH                              VALUE  HIGH-VALUE.
002400
002410******************************************************************
002420 PROCEDURE DIVISION.
002430*    CHARPENTE DE LA COMMANDE - HISTORIQUE PUIS DECHARGE, CHACUN
002440*    DANS SA PROPRE BOUCLE, PUIS IMPRESSION ET FERMETURE.
002450 MAIN-PROCEDURE.
002460
002470     PERFORM 0000-DEBUT-TRAITEMENT THRU 0000-EXIT.
002480     PERFORM 1000-LIRE-HISTORIQUE THRU 1000-EXIT
002490         UNTIL FH.
002500     PERFORM 2000-LIRE-PROPACT THRU 2000-EXIT
002510         UNTIL FF.
002520     PERFORM 3000-IMPRIMER-STATUT THRU 3000-EXIT.
002530     PERFORM 9000-FIN-TRAITEMENT THRU 9000-EXIT.
002540     GO TO FIN-PGM.
002550
002560*===============================================================*
002570*    INITIALISATION                                             *
002580*===============================================================*
002590
002600*    OUVERTURE DES TROIS FICHIERS, INITIALISATION DES INDICATEURS
002610*    DE FIN ET DES 5 LIBELLES DE GRADE DANS LA TABLE DE
002620*    REPARTITION - L'ORDRE S/A/B/C/D EST CELUI DU BAREME DE NOTE.
002630 0000-DEBUT-TRAITEMENT.
002640     OPEN INPUT  PROPACT.
002650     OPEN INPUT  RUNLOG.
002660     OPEN OUTPUT STATUT.
002670     MOVE SPACE TO FIN-ENREG FIN-HISTO.
002680*    INITIALISATION EXPLICITE DES 5 LIBELLES - AUCUNE VALUE EN
002690*    WORKING-STORAGE CAR LE LIBELLE N'EST PAS LE MEME POUR CHAQUE
002700*    OCCURRENCE DE LA TABLE.
002710     MOVE 'S' TO GRADE-LIBELLE (1).
002720     MOVE 'A' TO GRADE-LIBELLE (2).
002730     MOVE 'B' TO GRADE-LIBELLE (3).
002740     MOVE 'C' TO GRADE-LIBELLE (4).
002750     MOVE 'D' TO GRADE-LIBELLE (5).
002760 0000-EXIT.
002770     EXIT.
002780
002790*===============================================================*
002800*    HISTORIQUE - ON NE GARDE QUE LE DERNIER ARTICLE LU          *
002810*===============================================================*
002820
002830*    MEME TECHNIQUE QUE 4-RESUME : A LA FIN DE FICHIER,
002840*    WS-DERNIER-HISTO CONTIENT LE DERNIER ARTICLE LU, C'EST A DIRE
002850*    LE PASSAGE DU JOUR.
002860 1000-LIRE-HISTORIQUE.
002870     READ RUNLOG
002880         AT END
002890             SET FH TO TRUE
002900             GO TO 1000-EXIT
002910     END-READ.
002920*    RECOPIE CHAMP A CHAMP PLUTOT QUE MOVE DE GROUPE - LES DEUX
002930*    GROUPES NE SONT PAS EN PHASE BYTE A BYTE (FILLER DE H- ABSENT
002940*    COTE WS-).
002950     MOVE H-DATE-EXECUTION  TO WS-H-DATE-EXECUTION.
002960     MOVE H-NB-TOTAL        TO WS-H-NB-TOTAL.
002970     MOVE H-NB-NOUVEAUX     TO WS-H-NB-NOUVEAUX.
002980     MOVE H-NB-MAJ          TO WS-H-NB-MAJ.
002990     MOVE H-NB-DESACTIVES   TO WS-H-NB-DESACTIVES.
003000     MOVE H-NB-ERREURS      TO WS-H-NB-ERREURS.
003010     MOVE H-STATUT          TO WS-H-STATUT.
003020     MOVE H-DUREE-SECONDES  TO WS-H-DUREE-SECONDES.
003030     SET HISTO-TROUVE       TO TRUE.
003040 1000-EXIT.
003050     EXIT.
003060
003070*===============================================================*
003080*    DECHARGE DU MAITRE - COMPTAGE PAR GRADE ET TOP 5            *
003090*===============================================================*
003100
003110*    POUR CHAQUE BIEN ACTIF : INCREMENTE LE COMPTEUR GLOBAL,
003120*    INCREMENTE LE COMPTEUR DE SON GRADE, ET LE SOUMET EN PLUS A LA
003130*    TABLE TOP-5 S'IL EST DE GRADE S OU A.
003140 2000-LIRE-PROPACT.
003150     READ PROPACT
003160         AT END
003170             SET FF TO TRUE
003180             GO TO 2000-EXIT
003190     END-READ.
003200     IF A-ACTIF = 'Y'
003210         ADD 1 TO WS-CPT-ACTIFS
003220         PERFORM 2010-COMPTER-GRADE THRU 2010-EXIT
003230         MOVE A-GRADE TO WS-GRADE-RETENU
003240         IF GRADE-RETENU-TOP
003250             PERFORM 2100-INSERER-TOP THRU 2100-EXIT
003260         END-IF
003270     END-IF.
003280 2000-EXIT.
003290     EXIT.
003300
003310*    RECHERCHE DU GRADE DANS LA TABLE ET INCREMENT DU COMPTEUR
003320*    BALAYAGE LINEAIRE DE LA TABLE DES 5 GRADES - LA TABLE EST
003330*    COURTE (5 CASES), UN SEARCH INDEXE SERAIT SURDIMENSIONNE.
003340 2010-COMPTER-GRADE.
003350     PERFORM 2020-COMPARER-GRADE THRU 2020-EXIT
003360         VARYING WS-IDX-GRADE FROM 1 BY 1
003370         UNTIL WS-IDX-GRADE > 5.
003380 2010-EXIT.
003390     EXIT.
003400
003410*    COMPARE LE GRADE DU BIEN COURANT A LA CASE WS-IDX-GRADE DE LA
003420*    TABLE ET INCREMENTE SI EGALITE.
003430 2020-COMPARER-GRADE.
003440     IF A-GRADE = GRADE-LIBELLE (WS-IDX-GRADE)
003450         ADD 1 TO GRADE-COMPTEUR (WS-IDX-GRADE)
003460     END-IF.
003470 2020-EXIT.
003480     EXIT.
003490
003500*    RECHERCHE DE LA POSITION D'INSERTION (NOTE DECROISSANTE)
003510*    VOIR 4-RESUME POUR LE DETAIL DE CETTE TECHNIQUE D'INSERTION -
003520*    REPRISE A L'IDENTIQUE ICI.
003530 2100-INSERER-TOP.
003540     MOVE ZERO TO WS-POS-INSERT.
003550     PERFORM 2110-CHERCHER-POSITION THRU 2110-EXIT
003560         VARYING WS-IDX-TOP FROM 1 BY 1
003570         UNTIL WS-IDX-TOP > 5
003580            OR WS-POS-INSERT NOT = ZERO.
003590     IF WS-POS-INSERT = ZERO
003600         GO TO 2100-EXIT
003610     END-IF.
003620     PERFORM 2120-DECALER-TABLE THRU 2120-EXIT
003630         VARYING WS-IDX-TOP FROM 5 BY -1
003640         UNTIL WS-IDX-TOP NOT > WS-POS-INSERT.
003650     MOVE A-GRADE      TO TOP-GRADE (WS-POS-INSERT).
003660     MOVE A-SCORE-TOTAL TO TOP-SCORE (WS-POS-INSERT).
003670     MOVE A-TITRE      TO TOP-TITRE (WS-POS-INSERT).
003680     MOVE A-PRIX-TEXTE TO TOP-PRIX-TEXTE (WS-POS-INSERT).
003690     MOVE A-ADRESSE    TO TOP-ADRESSE (WS-POS-INSERT).
003700     IF WS-NB-TOP < 5
003710         ADD 1 TO WS-NB-TOP
003720     END-IF.
003730 2100-EXIT.
003740     EXIT.
003750
003760*    PREMIERE CASE DE NOTE INFERIEURE = POSITION D'INSERTION.
003770 2110-CHERCHER-POSITION.
003780     IF A-SCORE-TOTAL > TOP-SCORE (WS-IDX-TOP)
003790         MOVE WS-IDX-TOP TO WS-POS-INSERT
003800     END-IF.
003810 2110-EXIT.
003820     EXIT.
003830
003840*    DECALAGE D'UNE CASE VERS LE BAS, DE LA FIN VERS LA POSITION
003850*    D'INSERTION.
003860 2120-DECALER-TABLE.
003870     MOVE TOP-LIGNE (WS-IDX-TOP - 1) TO TOP-LIGNE (WS-IDX-TOP).
003880 2120-EXIT.
003890     EXIT.
003900
003910*===============================================================*
003920*    CONSTRUCTION DE LA BARRE-GRAPHE - 1 BLOC POUR 2 BIENS       *
003930*===============================================================*
003940
003950*    UN BLOC '*' POUR 2 BIENS DU GRADE COURANT, PLAFONNE A 50
003960*    BLOCS POUR NE PAS DEBORDER LA LARGEUR DE LA COLONNE SUR LE
003970*    LISTING 132 COLONNES (CF. JOURNAL 18/03/1992).
003980 2050-TRACER-BARRE.
003990     MOVE SPACES TO WS-BARRE.
004000     COMPUTE WS-NB-BLOCS = GRADE-COMPTEUR (WS-IDX-GRADE) / 2.
004010     IF WS-NB-BLOCS > 50
004020         MOVE 50 TO WS-NB-BLOCS
004030     END-IF.
004040     IF WS-NB-BLOCS > ZERO
004050         PERFORM 2060-POSER-BLOC THRU 2060-EXIT
004060             VARYING WS-IDX-BARRE FROM 1 BY 1
004070             UNTIL WS-IDX-BARRE > WS-NB-BLOCS
004080     END-IF.
004090 2050-EXIT.
004100     EXIT.
004110
004120*    POSE UN CARACTERE '*' A LA POSITION WS-IDX-BARRE DE LA ZONE
004130*    BARRE-GRAPHE.
004140 2060-POSER-BLOC.
004150     MOVE '*' TO WS-BARRE (WS-IDX-BARRE:1).
004160 2060-EXIT.
004170     EXIT.
004180
004190*===============================================================*
004200*    IMPRESSION DU RAPPORT DE STATUT                            *
004210*===============================================================*
004220
004230*    CORPS DU RAPPORT : NOMBRE D'ACTIFS, REPARTITION PAR GRADE AVEC
004240*    BARRE-GRAPHE, DERNIER PASSAGE DU BATCH, PUIS LE CADRE TOP-5
004250*    (TOUJOURS IMPRIME, MEME VIDE, POUR GARDER LA MEME MISE EN
004260*    PAGE QUE L'ETAT DES ANOMALIES DONT IL S'INSPIRE).
004270 3000-IMPRIMER-STATUT.
004280*    PREMIERE LIGNE DU CORPS - NOMBRE TOTAL DE BIENS ACTIFS DANS LA
004290*    DECHARGE DU JOUR.
004300     MOVE WS-CPT-ACTIFS TO WS-ACTIFS-EDIT.
004310     MOVE SPACES TO S-LIGNE-ENREG.
004320     STRING 'アクティブ物件数: '  DELIMITED BY SIZE
004330            WS-ACTIFS-EDIT        DELIMITED BY SIZE
004340            '件'                  DELIMITED BY SIZE
004350            INTO S-LIGNE-ENREG.
004360     WRITE S-LIGNE-ENREG.
004370
004380     MOVE SPACES TO S-LIGNE-ENREG.
004390*    TITRE DE LA REPARTITION PAR GRADE, SUIVI DES 5 LIGNES PRODUITES
004400*    PAR 3010-IMPRIMER-GRADE CI-DESSOUS.
004410     STRING 'ランク別物件数:' DELIMITED BY SIZE
004420            INTO S-LIGNE-ENREG.
004430     WRITE S-LIGNE-ENREG.
004440
004450     PERFORM 3010-IMPRIMER-GRADE THRU 3010-EXIT
004460         VARYING WS-IDX-GRADE FROM 1 BY 1
004470         UNTIL WS-IDX-GRADE > 5.
004480
004490*    LIGNE DU DERNIER PASSAGE BATCH - DATE, NOUVEAUX ET TOTAL, LUS
004500*    DANS RUNLOG PAR 1000-LIRE-HISTORIQUE.
004510     MOVE WS-H-NB-NOUVEAUX TO WS-NOUVEAUX-EDIT.
004520     MOVE WS-H-NB-TOTAL    TO WS-TOTAL-EDIT.
004530     MOVE SPACES TO S-LIGNE-ENREG.
004540     STRING '最終スクレイピング: ' DELIMITED BY SIZE
004550            WS-H-DATE-EXECUTION    DELIMITED BY SIZE
004560            ' / 新規 '             DELIMITED BY SIZE
004570            WS-NOUVEAUX-EDIT       DELIMITED BY SIZE
004580            '件 / 合計 '           DELIMITED BY SIZE
004590            WS-TOTAL-EDIT          DELIMITED BY SIZE
004600            '件'                   DELIMITED BY SIZE
004610            INTO S-LIGNE-ENREG.
004620     WRITE S-LIGNE-ENREG.
004630
004640     MOVE SPACES TO S-LIGNE-ENREG.
004650     WRITE S-LIGNE-ENREG.
004660
004670*    OUVERTURE DU CADRE TOP-5 - LIGNE VIDE PUIS BORDURE/TITRE/BORDURE,
004680*    TOUJOURS IMPRIMES MEME SI LA TABLE TOP-5 EST VIDE.
004690     MOVE CADRE-LIGNE TO S-LIGNE-ENREG.
004700     WRITE S-LIGNE-ENREG.
004710     MOVE CADRE-TITRE TO S-LIGNE-ENREG.
004720     WRITE S-LIGNE-ENREG.
004730     MOVE CADRE-LIGNE TO S-LIGNE-ENREG.
004740     WRITE S-LIGNE-ENREG.
004750
004760     IF WS-NB-TOP > ZERO
004770         PERFORM 3100-IMPRIMER-TOP THRU 3100-EXIT
004780             VARYING WS-IDX-TOP FROM 1 BY 1
004790             UNTIL WS-IDX-TOP > WS-NB-TOP
004800     END-IF.
004810
004820     MOVE CADRE-LIGNE TO S-LIGNE-ENREG.
004830     WRITE S-LIGNE-ENREG.
004840 3000-EXIT.
004850     EXIT.
004860
004870*    IMPRIME UNE LIGNE DE REPARTITION - LIBELLE DE GRADE, COMPTEUR
004880*    EDITE ET BARRE-GRAPHE CALCULEE PAR 2050-TRACER-BARRE.
004890 3010-IMPRIMER-GRADE.
004900     PERFORM 2050-TRACER-BARRE THRU 2050-EXIT.
004910     MOVE GRADE-COMPTEUR (WS-IDX-GRADE) TO WS-GRADE-CPT-EDIT.
004920     MOVE SPACES TO S-LIGNE-ENREG.
004930     STRING '  '                        DELIMITED BY SIZE
004940            GRADE-LIBELLE (WS-IDX-GRADE) DELIMITED BY SIZE
004950            '級: '                       DELIMITED BY SIZE
004960            WS-GRADE-CPT-EDIT            DELIMITED BY SIZE
004970            '件 '                        DELIMITED BY SIZE
004980            WS-BARRE                     DELIMITED BY SIZE
004990            INTO S-LIGNE-ENREG.
005000     WRITE S-LIGNE-ENREG.
005010 3010-EXIT.
005020     EXIT.
005030
005040*    IMPRIME UNE LIGNE DU CADRE TOP-5 - TITRE ET ADRESSE SONT
005050*    TRONQUES A 30 ET 20 CARACTERES (WS-TITRE-30/WS-ADRESSE-20)
005060*    POUR TENIR DANS LA LARGEUR DU CADRE (CORRECTION DU 17/09/2002,
005070*    ANOMALIE 2002-71). LE SCORE PASSE PAR WS-SCORE-1DEC ROUNDED
005080*    AVANT L'EDITION - TOP-SCORE EST CADRE SUR 2 DECIMALES MAIS LE
005090*    CADRE N'EN AFFICHE QU'UNE, UN MOVE DIRECT TRONQUERAIT AU LIEU
005100*    D'ARRONDIR.
005110 3100-IMPRIMER-TOP.
005120     COMPUTE WS-SCORE-1DEC ROUNDED = TOP-SCORE (WS-IDX-TOP).
005130     MOVE WS-SCORE-1DEC TO WS-SCORE-EDIT.
005140     MOVE TOP-TITRE (WS-IDX-TOP) TO WS-TITRE-30.
005150     MOVE TOP-ADRESSE (WS-IDX-TOP) TO WS-ADRESSE-20.
005160     MOVE SPACES TO S-LIGNE-ENREG.
005170     STRING '| '                          DELIMITED BY SIZE
005180            TOP-GRADE (WS-IDX-TOP)        DELIMITED BY SIZE
005190            '級 ('                        DELIMITED BY SIZE
005200            WS-SCORE-EDIT                 DELIMITED BY SIZE
005210            '点) - '                      DELIMITED BY SIZE
005220            WS-TITRE-30                   DELIMITED BY SIZE
005230            ' - '                         DELIMITED BY SIZE
005240            TOP-PRIX-TEXTE (WS-IDX-TOP)   DELIMITED BY SIZE
005250            ' - '                         DELIMITED BY SIZE
005260            WS-ADRESSE-20                 DELIMITED BY SIZE
005270            INTO S-LIGNE-ENREG.
005280     WRITE S-LIGNE-ENREG.
005290 3100-EXIT.
005300     EXIT.
005310
005320*===============================================================*
005330*    FIN DE TRAITEMENT                                          *
005340*===============================================================*
005350
005360*    FERMETURE DES TROIS FICHIERS - FIN DE LA COMMANDE.
005370 9000-FIN-TRAITEMENT.
005380     CLOSE PROPACT RUNLOG STATUT.
005390 9000-EXIT.
005400     EXIT.
005410
005420 FIN-PGM.
005430     STOP RUN.
